000010*************************
000020 IDENTIFICATION DIVISION.
000030*************************
000040 PROGRAM-ID.     TRFBEXTM.
000050 AUTHOR.         TMPKLB.
000060 INSTALLATION.   L-SERVICE BATCH SUITE.
000070 DATE-WRITTEN.   14 FEB 1997.
000080 DATE-COMPILED.
000090 SECURITY.       CONFIDENTIAL - PROPRIETARY - INTERNAL USE ONLY.
000100*
000110*DESCRIPTION :  L-SERVICE RAW-EVENT TO TSV LOAD-FILE EXTRACT.
000120*               BUILDS THE SELECTION QUERY-SPEC FOR THE RUN,
000130*               READS THE PRE-SELECTED RAW-EVENT EXTRACT IN
000140*               SORT ORDER, VALIDATES/NORMALIZES/DERIVES EACH
000150*               RECORD AND WRITES THE TAB-SEPARATED LOAD FILE
000160*               CONSUMED BY THE DOWNSTREAM BULK LOADER, PLUS
000170*               THE RUN-CONTROL REPORT OF COUNTS AND REJECTS.
000180*
000190*================================================================
000200* HISTORY OF MODIFICATION:
000210*================================================================
000220* LSV1A1 - TMPKLB  - 14/02/1997 - L-SERVICE PHASE 1
000230*   INITIAL VERSION.  REPLACES THE MANUAL RAWSTORE SCROLL-DUMP
000240*   AND SPREADSHEET RECONCILE STEP WITH A DIRECT TSV EXTRACT.
000250*---------------------------------------------------------------*
000260* LSV1B1 - TMPCHN  - 09/11/1998 - L-SERVICE PHASE 1 - CR 5512
000270*   ADDED ENVELOPE/RECORD-TYPE CHECK (A310) - RAWSTORE EXTRACT
000280*   NOW INTERLEAVES MORE THAN ONE DOCUMENT TYPE.
000290*---------------------------------------------------------------*
000300* Y2KP01 - TMPRAJ  - 22/06/1999 - YEAR 2000 REMEDIATION
000310*   REVIEWED WK-CTL-LOAD-DATE AND ALL DATE-BEARING FIELDS FOR
000320*   4-DIGIT CENTURY.  NO 2-DIGIT YEAR STORAGE FOUND.  CLOSED.
000330*---------------------------------------------------------------*
000340* L2K3R1 - TMPFYM  - 18/03/2003 - LSERV 2003 R1
000350*   AMOUNT BANDING (A324) MOVED OUT OF A320 INTO ITS OWN
000360*   PARAGRAPH SO THE THRESHOLD TABLE CAN BE MAINTAINED ALONE.
000370*---------------------------------------------------------------*
000380* L2K7R2 - TMPDES  - 02/05/2007 - LSERV 2007 R2 - CR 8842
000390*   PER-EVENT-TYPE CONTROL TOTALS ADDED TO RUN-REPORT (B400).
000400*---------------------------------------------------------------*
000410* L2K9R3 - TMPCHN  - 02/12/2009 - LSERV 2009 R1 - CR 9944
000420*   TSV AMOUNT COLUMN (A360) WAS COMING OUT ZERO-PADDED WITH A
000430*   TRAILING BLANK BEFORE THE NEXT TAB - WK-ED-AMOUNT HAD NO
000440*   ZERO SUPPRESSION SO THE LEADING-SPACES TRIM ONLY REMOVED THE
000450*   SIGN BYTE.  RE-EDITED WITH A FLOATING SIGN/ZERO-SUPPRESS
000460*   PICTURE AND THE STRING NOW DELIMITS THE AMOUNT BY SPACE.
000470*---------------------------------------------------------------*
000480* L2K9R4 - TMPCHN  - 09/12/2009 - LSERV 2009 R1 - CR 9951
000490*   AUDIT NOTED THE RUN-REPORT QUERY-SPEC ECHO (B200) CARRIED
000500*   THE RANGE AND SORT SPEC BUT DROPPED THE EQUALITY FILTERS
000510*   BUILT BY TRFQBLD - A RERUN COULD NOT BE PROVED IDENTICAL TO
000520*   THE ORIGINAL SELECTION FROM THE REPORT ALONE.  ADDED B210/
000530*   B220 TO PRINT ONE LINE PER WK-QBLD-OUT-FILTER ENTRY.
000540*---------------------------------------------------------------*
000550* L2K9R5 - TMPCHN  - 11/12/2009 - LSERV 2009 R1 - CR 9951
000560*   OVERNIGHT STORAGE-MAP DUMP FLAGGED WK-RPT-TOTALS (134 BYTES)
000570*   AND WK-RPT-TYPE-LINE (136 BYTES) RUNNING PAST THE 132-BYTE
000580*   RUNRPT-FILE RECORD - ZZZ,ZZZ,ZZ9 AND ZZZ,ZZ9 EACH CARRY MORE
000590*   INSERTED COMMAS THAN THEIR TRAILING FILLER ALLOWED FOR.
000600*   FILLER IN BOTH GROUPS CUT BACK TO BRING THE GROUPS TO 132.
000610*---------------------------------------------------------------*
000620 EJECT
000630**********************
000640 ENVIRONMENT DIVISION.
000650**********************
000660 CONFIGURATION SECTION.
000670 SOURCE-COMPUTER. IBM-AS400.
000680 OBJECT-COMPUTER. IBM-AS400.
000690 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
000700        UPSI-0 IS UPSI-SWITCH-0
000710            ON  STATUS IS U0-ON
000720            OFF STATUS IS U0-OFF
000730        CLASS TAB-OR-NL IS X"09" X"0A".
000740
000750 INPUT-OUTPUT SECTION.
000760 FILE-CONTROL.
000770     SELECT CTLCARD-FILE ASSIGN TO DATABASE-QRYPARM
000780            ORGANIZATION      IS SEQUENTIAL
000790            FILE STATUS       IS WK-C-FILE-STATUS.
000800
000810     SELECT RAWEVT-FILE  ASSIGN TO DATABASE-RAWEVT
000820            ORGANIZATION      IS SEQUENTIAL
000830            FILE STATUS       IS WK-C-FILE-STATUS.
000840
000850     SELECT TSVOUT-FILE  ASSIGN TO DATABASE-TSVOUT
000860            ORGANIZATION      IS SEQUENTIAL
000870            FILE STATUS       IS WK-C-FILE-STATUS.
000880
000890     SELECT RUNRPT-FILE  ASSIGN TO DATABASE-RUNRPT
000900            ORGANIZATION      IS SEQUENTIAL
000910            FILE STATUS       IS WK-C-FILE-STATUS.
000920 EJECT
000930***************
000940 DATA DIVISION.
000950***************
000960 FILE SECTION.
000970**************
000980 FD  CTLCARD-FILE
000990     LABEL RECORDS ARE OMITTED
001000     DATA RECORD IS WK-CTL-CARD.
001010 01  WK-CTL-CARD.
001020     05  WK-CTL-START-TIME        PIC X(19).
001030*                        WINDOW START, SPACES = NONE
001040     05  WK-CTL-END-TIME          PIC X(19).
001050*                        WINDOW END, SPACES = NONE
001060     05  WK-CTL-RANGE-FIELD       PIC X(20).
001070     05  WK-CTL-RANGE-FORMAT      PIC X(20).
001080     05  WK-CTL-FILTER-COUNT      PIC 9(2).
001090     05  WK-CTL-FILTERS.
001100         10  WK-CTL-FILTER OCCURS 10 TIMES.
001110             15  WK-CTL-FILT-KEY  PIC X(20).
001120             15  WK-CTL-FILT-VAL  PIC X(20).
001130     05  WK-CTL-SORT-FIELD        PIC X(20).
001140     05  WK-CTL-SORT-ORDER        PIC X(4).
001150     05  WK-CTL-SOURCE-COUNT      PIC 9(2).
001160     05  WK-CTL-SOURCES.
001170         10  WK-CTL-SOURCE OCCURS 20 TIMES PIC X(20).
001180     05  WK-CTL-LOAD-DATE         PIC X(10).                        Y2KP01
001190*                        RUN DATE PARAMETER, YYYY-MM-DD
001200     05  FILLER                   PIC X(04).
001210
001220 FD  RAWEVT-FILE
001230     LABEL RECORDS ARE OMITTED
001240     DATA RECORD IS RAWEVT-REC.
001250     COPY RAWEVT.
001260
001270 FD  TSVOUT-FILE
001280     LABEL RECORDS ARE OMITTED
001290     DATA RECORD IS TSVOUT-REC.
001300 01  TSVOUT-REC                   PIC X(400).
001310
001320 FD  RUNRPT-FILE
001330     LABEL RECORDS ARE OMITTED
001340     DATA RECORD IS RUNRPT-REC.
001350 01  RUNRPT-REC                   PIC X(132).
001360
001370*************************
001380 WORKING-STORAGE SECTION.
001390*************************
001400 01  FILLER                       PIC X(24)  VALUE
001410     "** PROGRAM TRFBEXTM **".
001420
001430* ------------------ PROGRAM WORKING STORAGE -------------------*
001440 01  WK-C-COMMON.
001450 COPY ASCMWS.
001460 COPY FIL3090.
001470
001480 01  WK-C-SWITCHES.
001490     05  WK-C-EOF-RAWEVT          PIC X(01) VALUE "N".
001500         88  WK-C-RAWEVT-EOF                VALUE "Y".
001510     05  WK-C-REJECTED            PIC X(01) VALUE "N".
001520         88  WK-C-REC-REJECTED              VALUE "Y".
001530
001540 01  WK-C-COUNTERS.
001550     05  WK-C-READ-CT             PIC 9(9) COMP.
001560     05  WK-C-WRITTEN-CT          PIC 9(9) COMP.
001570     05  WK-C-REJECT-CT           PIC 9(9) COMP.
001580     05  WK-C-REJ-ENVELOPE-CT     PIC 9(9) COMP.
001590     05  WK-C-REJ-MISSING-CT      PIC 9(9) COMP.
001600     05  WK-C-REJ-TSFMT-CT        PIC 9(9) COMP.
001610     05  WK-C-REJ-TZ-CT           PIC 9(9) COMP.
001620     05  WK-C-WARN-CT             PIC 9(9) COMP.
001630     05  WK-C-TYPE-TBL-CT         PIC 9(4) COMP.
001640     05  WK-C-SUB1                PIC 9(4) COMP.
001650     05  WK-C-SUB2                PIC 9(4) COMP.
001660     05  WK-C-SUB3                PIC 9(4) COMP.
001670
001680 01  WK-C-COUNTERS-REDEF REDEFINES WK-C-COUNTERS.
001690     05  WK-C-CTR-BYTE            PIC X(01) OCCURS 40 TIMES.
001700*                        BYTE-LEVEL VIEW USED BY THE OVERNIGHT
001710*                        STORAGE-MAP DUMP JOB TO CHECKSUM THE
001720*                        RUN COUNTERS BLOCK
001730*
001740 01  WK-C-TOTALS.
001750     05  WK-C-TOTAL-AMOUNT        PIC S9(9)V99 COMP-3.
001760     05  WK-C-TYPE-TABLE.
001770         10  WK-C-TYPE-ENTRY OCCURS 50 TIMES
001780                             INDEXED BY WK-C-TYPE-IX.
001790             15  WK-C-TYPE-CODE   PIC X(10).
001800             15  WK-C-TYPE-COUNT  PIC 9(7) COMP.
001810
001820* ----------- ADDITIONAL-FIELD / MAPPING CONSTANTS --------------*
001830 01  WK-C-CONSTANTS.
001840     05  WK-C-SOURCE-SYSTEM       PIC X(08) VALUE "RAWSTORE".
001850     05  WK-C-EXP-ENV-TAG         PIC X(03) VALUE "EVT".
001860     05  WK-C-NULL-LITERAL        PIC X(04) VALUE "NULL".
001870     05  WK-C-TAB                 PIC X(01) VALUE X"09".
001880     05  WK-C-NEWLINE             PIC X(01) VALUE X"0A".
001890
001900* -------------------- TIMESTAMP-SPLIT WORK AREA ----------------*
001910 01  WK-TS-WORK.
001920     05  WK-TS-EVENT-TIME         PIC X(19).
001930     05  WK-TS-EVENT-MCS          PIC 9(6).
001940     05  WK-TS-EVENT-MCS-ED       PIC 9(6).
001950
001960* -------------------- AMOUNT-BAND WORK AREA ---------------------
001970 01  WK-AMT-WORK.
001980     05  WK-AMT-BAND              PIC X(04).
001990     05  WK-ED-AMOUNT             PIC -(7)9.99.
002000     05  WK-TSV-AMOUNT            PIC X(11).
002010
002020* -------------------- TSV LINE ASSEMBLY AREA --------------------
002030 01  WK-TSV-WORK.
002040     05  WK-TSV-EVENT-ID          PIC X(20).
002050     05  WK-TSV-USER-ID           PIC X(12).
002060     05  WK-TSV-EVENT-TYPE        PIC X(10).
002070     05  WK-TSV-PAYLOAD           PIC X(100).
002080     05  WK-TSV-LOAD-DATE         PIC X(10).
002090
002100 01  WK-TSV-LINE                  PIC X(400).
002110 01  WK-TSV-HEADER-LINE           PIC X(200) VALUE
002120     "event_id" & X"09" & "event_time" & X"09" & "event_mcs"
002130     & X"09" & "user_id" & X"09" & "event_type" & X"09"
002140     & "amount" & X"09" & "payload" & X"09" & "source_system"
002150     & X"09" & "load_date" & X"09" & "amount_band".
002160
002170* -------------------- REJECT MESSAGE WORK AREA ------------------
002180 01  WK-REJ-WORK.
002190     05  WK-REJ-REASON            PIC X(04).
002200     05  WK-REJ-MESSAGE           PIC X(60).
002210
002220* -------------------- LINKAGE COPY WORK AREAS -------------------
002230 01  WK-QBLD-AREA.
002240 COPY QBLD.
002250
002260 01  WK-TNRM-AREA.
002270 COPY TNRM.
002280
002290* -------------------- RUN-REPORT PRINT LINES --------------------
002300 01  WK-RPT-TITLE.
002310     05  FILLER                   PIC X(20) VALUE
002320         "TRFBEXTM - L-SERVICE".
002330     05  FILLER                   PIC X(20) VALUE
002340         " RAW EVENT TSV LOAD ".
002350     05  FILLER                   PIC X(11) VALUE
002360         " RUN DATE: ".
002370     05  WK-RPT-TITLE-DATE        PIC X(10).
002380     05  FILLER                   PIC X(71) VALUE SPACES.
002390
002400 01  WK-RPT-TITLE-REDEF REDEFINES WK-RPT-TITLE PIC X(132).
002410
002420 01  WK-RPT-QSPEC.
002430     05  FILLER                   PIC X(16) VALUE
002440         "QUERY-SPEC  RNG:".
002450     05  WK-RPT-Q-RANGE-FLD       PIC X(20).
002460     05  FILLER                   PIC X(07) VALUE " START:".
002470     05  WK-RPT-Q-START           PIC X(19).
002480     05  FILLER                   PIC X(05) VALUE " END:".
002490     05  WK-RPT-Q-END             PIC X(19).
002500     05  FILLER                   PIC X(07) VALUE " SORT:".
002510     05  WK-RPT-Q-SORT-FLD        PIC X(20).
002520     05  WK-RPT-Q-SORT-ORD        PIC X(04).
002530     05  FILLER                   PIC X(15) VALUE SPACES.
002540
002550 01  WK-RPT-QFILTER.
002560*                        L2K9R4 - ONE LINE PER EQUALITY FILTER
002570*                        CARRIED IN WK-QBLD-OUT-FILTER, PRINTED
002580*                        SO THE FULL QUERY-SPEC (RANGE, FILTERS
002590*                        AND SORT) IS RECONSTRUCTABLE FROM THE
002600*                        RUN-REPORT ALONE                           L2K9R4
002610     05  FILLER                   PIC X(16) VALUE
002620         "QUERY-SPEC  FLT:".
002630     05  WK-RPT-QF-KEY            PIC X(20).
002640     05  FILLER                   PIC X(03) VALUE " = ".
002650     05  WK-RPT-QF-VAL            PIC X(20).
002660     05  FILLER                   PIC X(73) VALUE SPACES.
002670
002680 01  WK-RPT-REJECT.
002690     05  FILLER                   PIC X(09) VALUE "REJECT - ".
002700     05  WK-RPT-REJ-ID            PIC X(20).
002710     05  FILLER                   PIC X(02) VALUE SPACES.
002720     05  WK-RPT-REJ-REASON        PIC X(04).
002730     05  FILLER                   PIC X(02) VALUE SPACES.
002740     05  WK-RPT-REJ-MSG           PIC X(60).
002750     05  FILLER                   PIC X(35) VALUE SPACES.
002760
002770 01  WK-RPT-TOTALS.
002780     05  WK-RPT-TOT-LABEL         PIC X(30).
002790     05  WK-RPT-TOT-VALUE         PIC ZZZ,ZZZ,ZZ9.
002800     05  FILLER                   PIC X(91) VALUE SPACES.           L2K9R5
002810
002820 01  WK-RPT-TOTALS-REDEF REDEFINES WK-RPT-TOTALS.
002830     05  FILLER                   PIC X(30).
002840     05  WK-RPT-TOT-AMT-ED        PIC -Z,ZZZ,ZZZ,ZZ9.99.
002850     05  FILLER                   PIC X(85).
002860
002870 01  WK-RPT-TYPE-LINE.
002880     05  FILLER                   PIC X(20) VALUE
002890         "EVENT TYPE COUNT - ".
002900     05  WK-RPT-TYPE-CODE         PIC X(10).
002910     05  FILLER                   PIC X(03) VALUE SPACES.
002920     05  WK-RPT-TYPE-COUNT        PIC ZZZ,ZZ9.
002930     05  FILLER                   PIC X(92) VALUE SPACES.           L2K9R5
002940
002950 EJECT
002960*****************
002970 LINKAGE SECTION.
002980*****************
002990* (NONE - TRFBEXTM IS THE OUTERMOST BATCH DRIVER)
003000 EJECT
003010****************************
003020 PROCEDURE DIVISION.
003030****************************
003040 MAIN-MODULE.
003050     PERFORM A000-INITIALIZE
003060        THRU A000-INITIALIZE-EX.
003070     PERFORM A100-BUILD-QUERY-SPEC
003080        THRU A100-BUILD-QUERY-SPEC-EX.
003090     PERFORM A200-WRITE-TSV-HEADER
003100        THRU A200-WRITE-TSV-HEADER-EX.
003110     PERFORM A300-PROCESS-RAWEVT
003120        THRU A300-PROCESS-RAWEVT-EX
003130        UNTIL WK-C-RAWEVT-EOF.
003140     PERFORM B000-PRINT-RUN-REPORT
003150        THRU B000-PRINT-RUN-REPORT-EX.
003160     PERFORM Z000-END-PROGRAM-ROUTINE
003170        THRU Z099-END-PROGRAM-ROUTINE-EX.
003180     GOBACK.
003190 EJECT
003200*---------------------------------------------------------------*
003210 A000-INITIALIZE.
003220*---------------------------------------------------------------*
003230     OPEN INPUT  CTLCARD-FILE.
003240     IF  NOT WK-C-SUCCESSFUL
003250         DISPLAY "TRFBEXTM - OPEN FILE ERROR - CTLCARD-FILE"
003260         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003270         GO TO Y900-ABNORMAL-TERMINATION.
003280
003290     OPEN INPUT  RAWEVT-FILE.
003300     IF  NOT WK-C-SUCCESSFUL
003310         DISPLAY "TRFBEXTM - OPEN FILE ERROR - RAWEVT-FILE"
003320         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003330         GO TO Y900-ABNORMAL-TERMINATION.
003340
003350     OPEN OUTPUT TSVOUT-FILE.
003360     IF  NOT WK-C-SUCCESSFUL
003370         DISPLAY "TRFBEXTM - OPEN FILE ERROR - TSVOUT-FILE"
003380         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003390         GO TO Y900-ABNORMAL-TERMINATION.
003400
003410     OPEN OUTPUT RUNRPT-FILE.
003420     IF  NOT WK-C-SUCCESSFUL
003430         DISPLAY "TRFBEXTM - OPEN FILE ERROR - RUNRPT-FILE"
003440         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003450         GO TO Y900-ABNORMAL-TERMINATION.
003460
003470     INITIALIZE WK-C-COUNTERS WK-C-TOTALS.
003480     MOVE "N"   TO WK-C-EOF-RAWEVT.
003490     MOVE "N"   TO WK-C-REJECTED.
003500
003510     READ CTLCARD-FILE
003520         AT END
003530             DISPLAY "TRFBEXTM - MISSING QUERY-PARMS CARD"
003540             GO TO Y900-ABNORMAL-TERMINATION
003550     END-READ.
003560 A000-INITIALIZE-EX.
003570     EXIT.
003580 EJECT
003590*---------------------------------------------------------------*
003600 A100-BUILD-QUERY-SPEC.
003610*---------------------------------------------------------------*
003620*    MOVE THE QUERY-PARMS CONTROL CARD INTO THE TRFQBLD LINKAGE
003630*    INPUT GROUP AND CALL THE SELECTION-QUERY BUILD ROUTINE.
003640*---------------------------------------------------------------*
003650     MOVE SPACES              TO WK-QBLD-INPUT.
003660     MOVE WK-CTL-START-TIME   TO WK-QBLD-IN-START-TIME.
003670     MOVE WK-CTL-END-TIME     TO WK-QBLD-IN-END-TIME.
003680     MOVE WK-CTL-RANGE-FIELD  TO WK-QBLD-IN-RANGE-FIELD.
003690     MOVE WK-CTL-RANGE-FORMAT TO WK-QBLD-IN-RANGE-FORMAT.
003700     MOVE WK-CTL-FILTER-COUNT TO WK-QBLD-IN-FILTER-COUNT.
003710     MOVE WK-CTL-FILTERS      TO WK-QBLD-IN-FILTERS.
003720     MOVE WK-CTL-SORT-FIELD   TO WK-QBLD-IN-SORT-FIELD.
003730     MOVE WK-CTL-SORT-ORDER   TO WK-QBLD-IN-SORT-ORDER.
003740     MOVE WK-CTL-SOURCE-COUNT TO WK-QBLD-IN-SOURCE-COUNT.
003750     MOVE WK-CTL-SOURCES      TO WK-QBLD-IN-SOURCES.
003760
003770     CALL "TRFQBLD" USING WK-QBLD-AREA.
003780
003790     MOVE WK-CTL-LOAD-DATE    TO WK-TSV-LOAD-DATE.
003800
003810     PERFORM B200-PRINT-QUERY-SPEC
003820        THRU B200-PRINT-QUERY-SPEC-EX.
003830 A100-BUILD-QUERY-SPEC-EX.
003840     EXIT.
003850 EJECT
003860*---------------------------------------------------------------*
003870 A200-WRITE-TSV-HEADER.
003880*---------------------------------------------------------------*
003890     MOVE SPACES              TO TSVOUT-REC.
003900     MOVE WK-TSV-HEADER-LINE  TO TSVOUT-REC.
003910     WRITE TSVOUT-REC.
003920 A200-WRITE-TSV-HEADER-EX.
003930     EXIT.
003940 EJECT
003950*---------------------------------------------------------------*
003960 A300-PROCESS-RAWEVT.
003970*---------------------------------------------------------------*
003980     READ RAWEVT-FILE
003990         AT END
004000             MOVE "Y" TO WK-C-EOF-RAWEVT
004010         NOT AT END
004020             ADD  1  TO WK-C-READ-CT
004030             MOVE "N" TO WK-C-REJECTED
004040             PERFORM A310-CHECK-ENVELOPE
004050                THRU A310-CHECK-ENVELOPE-EX
004060             IF  NOT WK-C-REC-REJECTED
004070                 PERFORM A320-APPLY-ADDL-FIELDS
004080                    THRU A320-APPLY-ADDL-FIELDS-EX
004090             END-IF
004100             IF  NOT WK-C-REC-REJECTED
004110                 PERFORM A330-VALIDATE-NOT-NULL
004120                    THRU A330-VALIDATE-NOT-NULL-EX
004130             END-IF
004140             IF  NOT WK-C-REC-REJECTED
004150                 PERFORM A340-SANITIZE-PAYLOAD
004160                    THRU A340-SANITIZE-PAYLOAD-EX
004170                 PERFORM A350-APPLY-NULL-PLACEHOLDER
004180                    THRU A350-APPLY-NULL-PLACEHOLDER-EX
004190                 PERFORM A360-BUILD-TSV-LINE
004200                    THRU A360-BUILD-TSV-LINE-EX
004210                 PERFORM A370-ACCUMULATE-TOTALS
004220                    THRU A370-ACCUMULATE-TOTALS-EX
004230             END-IF
004240     END-READ.
004250 A300-PROCESS-RAWEVT-EX.
004260     EXIT.
004270 EJECT
004280*---------------------------------------------------------------*
004290 A310-CHECK-ENVELOPE.
004300*---------------------------------------------------------------*
004310*    FIXED-LAYOUT STAND-IN FOR THE NESTED-KEY-PATH CHECK: THE
004320*    ENVELOPE/RECORD-TYPE TAG MUST MATCH THE EXPECTED VALUE OR
004330*    THE RECORD NEVER HELD THE BUSINESS FIELDS AT ALL.
004340*---------------------------------------------------------------*
004350     IF  RAWEVT-ENV-TAG NOT = WK-C-EXP-ENV-TAG                      LSV1B1
004360         MOVE "Y"          TO WK-C-REJECTED
004370         ADD  1            TO WK-C-REJECT-CT
004380         ADD  1            TO WK-C-REJ-ENVELOPE-CT
004390         MOVE "ENV "       TO WK-REJ-REASON
004400         STRING "NESTED KEY PATH ABSENT - ENVELOPE TAG '"
004410                RAWEVT-ENV-TAG "' NOT '" WK-C-EXP-ENV-TAG "'"
004420                DELIMITED BY SIZE INTO WK-REJ-MESSAGE
004430         PERFORM B300-PRINT-REJECT-LINE
004440            THRU B300-PRINT-REJECT-LINE-EX
004450     END-IF.
004460 A310-CHECK-ENVELOPE-EX.
004470     EXIT.
004480 EJECT
004490*---------------------------------------------------------------*
004500 A320-APPLY-ADDL-FIELDS.
004510*---------------------------------------------------------------*
004520*    CONSTANT ADDITIONAL FIELDS, THEN THE TWO COMPUTED FIELDS -
004530*    TIMESTAMP SPLIT (CALLS TRFTNRM) AND AMOUNT BANDING.
004540*---------------------------------------------------------------*
004550     IF  RAWEVT-EVENT-TS = SPACES
004560         MOVE "Y"          TO WK-C-REJECTED
004570         ADD  1            TO WK-C-REJECT-CT
004580         ADD  1            TO WK-C-REJ-MISSING-CT
004590         MOVE "MSF "       TO WK-REJ-REASON
004600         MOVE "MISSING REQUIRED ARGUMENT RAW-EVENT-TS FOR"
004610              & " TIMESTAMP-SPLIT COMPUTED FIELD"
004620              TO WK-REJ-MESSAGE
004630         PERFORM B300-PRINT-REJECT-LINE
004640            THRU B300-PRINT-REJECT-LINE-EX
004650         GO TO A320-APPLY-ADDL-FIELDS-EX
004660     END-IF.
004670
004680     MOVE SPACES               TO WK-TNRM-AREA.
004690     MOVE RAWEVT-EVENT-TS      TO WK-TNRM-RAW-TS.
004700     MOVE ZERO                 TO WK-TNRM-EXP-TZ-HRS.
004710     MOVE "WARNING"            TO WK-TNRM-TZ-MODE.
004720     MOVE "N"                  TO WK-TNRM-ALLOW-EMPTY.
004730     MOVE 9                    TO WK-TNRM-MAX-FRAC-LEN.
004740
004750     CALL "TRFTNRM" USING WK-TNRM-AREA.
004760
004770     EVALUATE TRUE
004780         WHEN WK-TNRM-STAT-OK
004790             MOVE WK-TNRM-EVENT-TIME TO WK-TS-EVENT-TIME
004800             MOVE WK-TNRM-EVENT-MCS  TO WK-TS-EVENT-MCS-ED
004810             IF  WK-TNRM-WARNING = "Y"
004820                 ADD 1 TO WK-C-WARN-CT
004830             END-IF
004840         WHEN WK-TNRM-STAT-EMPTY
004850              OR WK-TNRM-STAT-BAD-FMT
004860             MOVE "Y"          TO WK-C-REJECTED
004870             ADD  1            TO WK-C-REJECT-CT
004880             ADD  1            TO WK-C-REJ-TSFMT-CT
004890             MOVE "TSF "       TO WK-REJ-REASON
004900             STRING "INVALID EVENT TIMESTAMP '" RAWEVT-EVENT-TS
004910                    "'" DELIMITED BY SIZE INTO WK-REJ-MESSAGE
004920             PERFORM B300-PRINT-REJECT-LINE
004930                THRU B300-PRINT-REJECT-LINE-EX
004940         WHEN WK-TNRM-STAT-TZ-MISMATCH
004950             MOVE "Y"          TO WK-C-REJECTED
004960             ADD  1            TO WK-C-REJECT-CT
004970             ADD  1            TO WK-C-REJ-TZ-CT
004980             MOVE "TZM "       TO WK-REJ-REASON
004990             MOVE "TIMEZONE OFFSET MISMATCH ON EVENT TS"
005000                  TO WK-REJ-MESSAGE
005010             PERFORM B300-PRINT-REJECT-LINE
005020                THRU B300-PRINT-REJECT-LINE-EX
005030         WHEN OTHER
005040             DISPLAY "TRFBEXTM - TRFTNRM INVALID-PARAM RETURN"
005050             GO TO Y900-ABNORMAL-TERMINATION
005060     END-EVALUATE.
005070
005080     IF  WK-C-REC-REJECTED
005090         GO TO A320-APPLY-ADDL-FIELDS-EX
005100     END-IF.
005110
005120     IF  RAWEVT-AMOUNT-X = SPACES
005130         MOVE "Y"          TO WK-C-REJECTED
005140         ADD  1            TO WK-C-REJECT-CT
005150         ADD  1            TO WK-C-REJ-MISSING-CT
005160         MOVE "MSF "       TO WK-REJ-REASON
005170         MOVE "MISSING REQUIRED ARGUMENT RAW-AMOUNT FOR"
005180              & " AMOUNT-BAND COMPUTED FIELD"
005190              TO WK-REJ-MESSAGE
005200         PERFORM B300-PRINT-REJECT-LINE
005210            THRU B300-PRINT-REJECT-LINE-EX
005220         GO TO A320-APPLY-ADDL-FIELDS-EX
005230     END-IF.
005240
005250     PERFORM A324-BAND-AMOUNT                                       L2K3R1
005260        THRU A324-BAND-AMOUNT-EX.
005270 A320-APPLY-ADDL-FIELDS-EX.
005280     EXIT.
005290 EJECT
005300*---------------------------------------------------------------*
005310 A324-BAND-AMOUNT.
005320*---------------------------------------------------------------*
005330*    amount < 0        -> NEG
005340*    0 <= amount < 100  -> LOW
005350*    100 <= amount < 1000 -> MED
005360*    amount >= 1000     -> HIGH
005370*---------------------------------------------------------------*
005380     EVALUATE TRUE
005390         WHEN RAWEVT-AMOUNT < 0
005400             MOVE "NEG"  TO WK-AMT-BAND
005410         WHEN RAWEVT-AMOUNT < 100.00
005420             MOVE "LOW"  TO WK-AMT-BAND
005430         WHEN RAWEVT-AMOUNT < 1000.00
005440             MOVE "MED"  TO WK-AMT-BAND
005450         WHEN OTHER
005460             MOVE "HIGH" TO WK-AMT-BAND
005470     END-EVALUATE.
005480 A324-BAND-AMOUNT-EX.
005490     EXIT.
005500 EJECT
005510*---------------------------------------------------------------*
005520 A330-VALIDATE-NOT-NULL.
005530*---------------------------------------------------------------*
005540     IF  RAWEVT-EVENT-ID = SPACES
005550         MOVE "Y"          TO WK-C-REJECTED
005560         ADD  1            TO WK-C-REJECT-CT
005570         ADD  1            TO WK-C-REJ-MISSING-CT
005580         MOVE "MSF "       TO WK-REJ-REASON
005590         MOVE "MISSING REQUIRED FIELD RAW-EVENT-ID"
005600              TO WK-REJ-MESSAGE
005610         PERFORM B300-PRINT-REJECT-LINE
005620            THRU B300-PRINT-REJECT-LINE-EX
005630         GO TO A330-VALIDATE-NOT-NULL-EX
005640     END-IF.
005650
005660     IF  RAWEVT-USER-ID = SPACES
005670         MOVE "Y"          TO WK-C-REJECTED
005680         ADD  1            TO WK-C-REJECT-CT
005690         ADD  1            TO WK-C-REJ-MISSING-CT
005700         MOVE "MSF "       TO WK-REJ-REASON
005710         MOVE "MISSING REQUIRED FIELD RAW-USER-ID"
005720              TO WK-REJ-MESSAGE
005730         PERFORM B300-PRINT-REJECT-LINE
005740            THRU B300-PRINT-REJECT-LINE-EX
005750     END-IF.
005760 A330-VALIDATE-NOT-NULL-EX.
005770     EXIT.
005780 EJECT
005790*---------------------------------------------------------------*
005800 A340-SANITIZE-PAYLOAD.
005810*---------------------------------------------------------------*
005820*    REPLACE EMBEDDED TAB/NEWLINE CHARACTERS IN EVERY EMITTED
005830*    TEXT VALUE WITH A SINGLE SPACE.  IF THE PAYLOAD RUNS THE
005840*    FULL FIELD WIDTH (NO TRAILING PAD) IT MAY HAVE BEEN
005850*    TRUNCATED AT SOURCE - COUNT A WARNING, VALUE STILL WRITTEN.
005860*---------------------------------------------------------------*
005870     MOVE RAWEVT-EVENT-ID     TO WK-TSV-EVENT-ID.
005880     MOVE RAWEVT-USER-ID      TO WK-TSV-USER-ID.
005890     MOVE RAWEVT-EVENT-TYPE   TO WK-TSV-EVENT-TYPE.
005900     MOVE RAWEVT-PAYLOAD      TO WK-TSV-PAYLOAD.
005910
005920     INSPECT WK-TSV-EVENT-ID   REPLACING ALL X"09" BY SPACE
005930                                        ALL X"0A" BY SPACE.
005940     INSPECT WK-TSV-USER-ID    REPLACING ALL X"09" BY SPACE
005950                                        ALL X"0A" BY SPACE.
005960     INSPECT WK-TSV-EVENT-TYPE REPLACING ALL X"09" BY SPACE
005970                                        ALL X"0A" BY SPACE.
005980     INSPECT WK-TSV-PAYLOAD    REPLACING ALL X"09" BY SPACE
005990                                        ALL X"0A" BY SPACE.
006000
006010     IF  RAWEVT-PAYLOAD-SLICE (10) NOT = SPACES
006020         ADD  1 TO WK-C-WARN-CT
006030     END-IF.
006040 A340-SANITIZE-PAYLOAD-EX.
006050     EXIT.
006060 EJECT
006070*---------------------------------------------------------------*
006080 A350-APPLY-NULL-PLACEHOLDER.
006090*---------------------------------------------------------------*
006100     IF  WK-TSV-EVENT-TYPE = SPACES
006110         MOVE WK-C-NULL-LITERAL TO WK-TSV-EVENT-TYPE
006120     END-IF.
006130     IF  WK-TSV-PAYLOAD = SPACES
006140         MOVE WK-C-NULL-LITERAL TO WK-TSV-PAYLOAD
006150     END-IF.
006160 A350-APPLY-NULL-PLACEHOLDER-EX.
006170     EXIT.
006180 EJECT
006190*---------------------------------------------------------------*
006200 A360-BUILD-TSV-LINE.
006210*---------------------------------------------------------------*
006220     MOVE RAWEVT-AMOUNT   TO WK-ED-AMOUNT.                          L2K9R3
006230*                        L2K9R3 - WK-ED-AMOUNT NOW CARRIES A
006240*                        FLOATING-SIGN, ZERO-SUPPRESSING PICTURE
006250*                        SO THE LEADING ZERO DIGITS - NOT JUST
006260*                        THE SIGN BYTE - ARE BLANK AND GET
006270*                        STRIPPED BY THE LEADING-SPACES TALLY
006280*                        BELOW.  THE SIGN FLOATS TO SIT RIGHT
006290*                        AGAINST THE FIRST SIGNIFICANT DIGIT SO
006300*                        A NEGATIVE AMOUNT LEAVES NO BLANK GAP
006310*                        BETWEEN THE SIGN AND THE DIGITS
006320     MOVE SPACES          TO WK-TSV-AMOUNT
006330     INSPECT WK-ED-AMOUNT TALLYING WK-C-SUB1 FOR LEADING SPACES.
006340     ADD  1               TO WK-C-SUB1 GIVING WK-C-SUB2.
006350     MOVE WK-ED-AMOUNT (WK-C-SUB2:) TO WK-TSV-AMOUNT.
006360
006370     MOVE SPACES TO WK-TSV-LINE.
006380     STRING WK-TSV-EVENT-ID          DELIMITED BY SIZE
006390            WK-C-TAB                 DELIMITED BY SIZE
006400            WK-TS-EVENT-TIME         DELIMITED BY SIZE
006410            WK-C-TAB                 DELIMITED BY SIZE
006420            WK-TS-EVENT-MCS-ED       DELIMITED BY SIZE
006430            WK-C-TAB                 DELIMITED BY SIZE
006440            WK-TSV-USER-ID           DELIMITED BY SIZE
006450            WK-C-TAB                 DELIMITED BY SIZE
006460            WK-TSV-EVENT-TYPE        DELIMITED BY SIZE
006470            WK-C-TAB                 DELIMITED BY SIZE
006480            WK-TSV-AMOUNT            DELIMITED BY SPACE
006490            WK-C-TAB                 DELIMITED BY SIZE
006500            WK-TSV-PAYLOAD           DELIMITED BY SIZE
006510            WK-C-TAB                 DELIMITED BY SIZE
006520            WK-C-SOURCE-SYSTEM       DELIMITED BY SIZE
006530            WK-C-TAB                 DELIMITED BY SIZE
006540            WK-TSV-LOAD-DATE         DELIMITED BY SIZE
006550            WK-C-TAB                 DELIMITED BY SIZE
006560            WK-AMT-BAND              DELIMITED BY SIZE
006570         INTO WK-TSV-LINE
006580     END-STRING.
006590
006600     MOVE SPACES     TO TSVOUT-REC.
006610     MOVE WK-TSV-LINE TO TSVOUT-REC.
006620     WRITE TSVOUT-REC.
006630 A360-BUILD-TSV-LINE-EX.
006640     EXIT.
006650 EJECT
006660*---------------------------------------------------------------*
006670 A370-ACCUMULATE-TOTALS.
006680*---------------------------------------------------------------*
006690     ADD  1              TO WK-C-WRITTEN-CT.
006700     ADD  RAWEVT-AMOUNT  TO WK-C-TOTAL-AMOUNT.
006710     PERFORM A372-FIND-TYPE-SLOT
006720        THRU A372-FIND-TYPE-SLOT-EX.
006730 A370-ACCUMULATE-TOTALS-EX.
006740     EXIT.
006750 EJECT
006760*---------------------------------------------------------------*
006770 A372-FIND-TYPE-SLOT.
006780*---------------------------------------------------------------*
006790*    LINEAR SEARCH OF THE PER-TYPE CONTROL-TOTAL TABLE; ADD A
006800*    NEW SLOT ON FIRST SIGHT OF AN EVENT TYPE.
006810*---------------------------------------------------------------*
006820     SET  WK-C-TYPE-IX TO 1.
006830     SEARCH WK-C-TYPE-ENTRY
006840         AT END
006850             IF  WK-C-TYPE-TBL-CT < 50
006860                 ADD 1 TO WK-C-TYPE-TBL-CT
006870                 SET  WK-C-TYPE-IX TO WK-C-TYPE-TBL-CT
006880                 MOVE RAWEVT-EVENT-TYPE
006890                      TO WK-C-TYPE-CODE (WK-C-TYPE-IX)
006900                 MOVE 1 TO WK-C-TYPE-COUNT (WK-C-TYPE-IX)
006910             END-IF
006920         WHEN WK-C-TYPE-CODE (WK-C-TYPE-IX) = RAWEVT-EVENT-TYPE
006930             ADD 1 TO WK-C-TYPE-COUNT (WK-C-TYPE-IX)
006940     END-SEARCH.
006950 A372-FIND-TYPE-SLOT-EX.
006960     EXIT.
006970 EJECT
006980*---------------------------------------------------------------*
006990 B000-PRINT-RUN-REPORT.
007000*---------------------------------------------------------------*
007010     MOVE WK-CTL-LOAD-DATE    TO WK-RPT-TITLE-DATE.
007020     MOVE SPACES              TO RUNRPT-REC.
007030     MOVE WK-RPT-TITLE-REDEF  TO RUNRPT-REC.
007040     WRITE RUNRPT-REC.
007050
007060     PERFORM B400-PRINT-TOTALS
007070        THRU B400-PRINT-TOTALS-EX.
007080     PERFORM B500-PRINT-TYPE-COUNTS                                 L2K7R2
007090        THRU B500-PRINT-TYPE-COUNTS-EX.
007100 B000-PRINT-RUN-REPORT-EX.
007110     EXIT.
007120 EJECT
007130*---------------------------------------------------------------*
007140 B200-PRINT-QUERY-SPEC.
007150*---------------------------------------------------------------*
007160     MOVE SPACES                TO WK-RPT-QSPEC.
007170     MOVE WK-QBLD-OUT-RANGE-FIELD  TO WK-RPT-Q-RANGE-FLD.
007180     MOVE WK-QBLD-OUT-START-TIME   TO WK-RPT-Q-START.
007190     MOVE WK-QBLD-OUT-END-TIME     TO WK-RPT-Q-END.
007200     MOVE WK-QBLD-OUT-SORT-FIELD   TO WK-RPT-Q-SORT-FLD.
007210     MOVE WK-QBLD-OUT-SORT-ORDER   TO WK-RPT-Q-SORT-ORD.
007220     MOVE SPACES              TO RUNRPT-REC.
007230     MOVE WK-RPT-QSPEC        TO RUNRPT-REC.
007240     WRITE RUNRPT-REC.
007250     PERFORM B210-PRINT-QUERY-FILTERS                               L2K9R4
007260        THRU B210-PRINT-QUERY-FILTERS-EX.
007270 B200-PRINT-QUERY-SPEC-EX.
007280     EXIT.
007290 EJECT
007300*---------------------------------------------------------------*
007310 B210-PRINT-QUERY-FILTERS.
007320*---------------------------------------------------------------*
007330*        L2K9R4 - ECHOES THE EQUALITY FILTERS TRFQBLD COPIED
007340*        INTO WK-QBLD-OUT-FILTER, ONE RUN-REPORT LINE EACH
007350     PERFORM B220-PRINT-ONE-FILTER
007360        THRU B220-PRINT-ONE-FILTER-EX
007370        VARYING WK-C-SUB3 FROM 1 BY 1
007380           UNTIL WK-C-SUB3 > WK-QBLD-OUT-FILTER-COUNT.
007390 B210-PRINT-QUERY-FILTERS-EX.
007400     EXIT.
007410 EJECT
007420*---------------------------------------------------------------*
007430 B220-PRINT-ONE-FILTER.
007440*---------------------------------------------------------------*
007450     MOVE SPACES                        TO WK-RPT-QFILTER.
007460     MOVE WK-QBLD-OUT-FILT-KEY (WK-C-SUB3)
007470                                         TO WK-RPT-QF-KEY.
007480     MOVE WK-QBLD-OUT-FILT-VAL (WK-C-SUB3)
007490                                         TO WK-RPT-QF-VAL.
007500     MOVE SPACES                     TO RUNRPT-REC.
007510     MOVE WK-RPT-QFILTER             TO RUNRPT-REC.
007520     WRITE RUNRPT-REC.
007530 B220-PRINT-ONE-FILTER-EX.
007540     EXIT.
007550 EJECT
007560*---------------------------------------------------------------*
007570 B300-PRINT-REJECT-LINE.
007580*---------------------------------------------------------------*
007590     MOVE SPACES              TO WK-RPT-REJECT.
007600     MOVE RAWEVT-EVENT-ID     TO WK-RPT-REJ-ID.
007610     MOVE WK-REJ-REASON       TO WK-RPT-REJ-REASON.
007620     MOVE WK-REJ-MESSAGE      TO WK-RPT-REJ-MSG.
007630     MOVE SPACES              TO RUNRPT-REC.
007640     MOVE WK-RPT-REJECT       TO RUNRPT-REC.
007650     WRITE RUNRPT-REC.
007660 B300-PRINT-REJECT-LINE-EX.
007670     EXIT.
007680 EJECT
007690*---------------------------------------------------------------*
007700 B400-PRINT-TOTALS.
007710*---------------------------------------------------------------*
007720     MOVE SPACES                    TO WK-RPT-TOTALS.
007730     MOVE "RECORDS READ"            TO WK-RPT-TOT-LABEL.
007740     MOVE WK-C-READ-CT              TO WK-RPT-TOT-VALUE.
007750     MOVE SPACES                    TO RUNRPT-REC.
007760     MOVE WK-RPT-TOTALS             TO RUNRPT-REC.
007770     WRITE RUNRPT-REC.
007780
007790     MOVE "RECORDS WRITTEN"         TO WK-RPT-TOT-LABEL.
007800     MOVE WK-C-WRITTEN-CT           TO WK-RPT-TOT-VALUE.
007810     MOVE WK-RPT-TOTALS             TO RUNRPT-REC.
007820     WRITE RUNRPT-REC.
007830
007840     MOVE "RECORDS REJECTED"        TO WK-RPT-TOT-LABEL.
007850     MOVE WK-C-REJECT-CT            TO WK-RPT-TOT-VALUE.
007860     MOVE WK-RPT-TOTALS             TO RUNRPT-REC.
007870     WRITE RUNRPT-REC.
007880
007890     MOVE "  REJECT - ENVELOPE"     TO WK-RPT-TOT-LABEL.
007900     MOVE WK-C-REJ-ENVELOPE-CT      TO WK-RPT-TOT-VALUE.
007910     MOVE WK-RPT-TOTALS             TO RUNRPT-REC.
007920     WRITE RUNRPT-REC.
007930
007940     MOVE "  REJECT - MISSING FIELD" TO WK-RPT-TOT-LABEL.
007950     MOVE WK-C-REJ-MISSING-CT       TO WK-RPT-TOT-VALUE.
007960     MOVE WK-RPT-TOTALS             TO RUNRPT-REC.
007970     WRITE RUNRPT-REC.
007980
007990     MOVE "  REJECT - BAD TS FORMAT" TO WK-RPT-TOT-LABEL.
008000     MOVE WK-C-REJ-TSFMT-CT         TO WK-RPT-TOT-VALUE.
008010     MOVE WK-RPT-TOTALS             TO RUNRPT-REC.
008020     WRITE RUNRPT-REC.
008030
008040     MOVE "  REJECT - TZ MISMATCH"  TO WK-RPT-TOT-LABEL.
008050     MOVE WK-C-REJ-TZ-CT            TO WK-RPT-TOT-VALUE.
008060     MOVE WK-RPT-TOTALS             TO RUNRPT-REC.
008070     WRITE RUNRPT-REC.
008080
008090     MOVE "WARNINGS"                TO WK-RPT-TOT-LABEL.
008100     MOVE WK-C-WARN-CT              TO WK-RPT-TOT-VALUE.
008110     MOVE WK-RPT-TOTALS             TO RUNRPT-REC.
008120     WRITE RUNRPT-REC.
008130
008140     MOVE SPACES                    TO WK-RPT-TOTALS-REDEF.
008150     MOVE "TOTAL AMOUNT"            TO WK-RPT-TOT-LABEL.
008160     MOVE WK-C-TOTAL-AMOUNT         TO WK-RPT-TOT-AMT-ED.
008170     MOVE WK-RPT-TOTALS-REDEF       TO RUNRPT-REC.
008180     WRITE RUNRPT-REC.
008190 B400-PRINT-TOTALS-EX.
008200     EXIT.
008210 EJECT
008220*---------------------------------------------------------------*
008230 B500-PRINT-TYPE-COUNTS.
008240*---------------------------------------------------------------*
008250     SET  WK-C-TYPE-IX TO 1.
008260     PERFORM B510-PRINT-ONE-TYPE-LINE
008270        THRU B510-PRINT-ONE-TYPE-LINE-EX
008280        VARYING WK-C-SUB1 FROM 1 BY 1
008290           UNTIL WK-C-SUB1 > WK-C-TYPE-TBL-CT.
008300 B500-PRINT-TYPE-COUNTS-EX.
008310     EXIT.
008320 EJECT
008330*---------------------------------------------------------------*
008340 B510-PRINT-ONE-TYPE-LINE.
008350*---------------------------------------------------------------*
008360     SET  WK-C-TYPE-IX TO WK-C-SUB1.
008370     MOVE SPACES                     TO WK-RPT-TYPE-LINE.
008380     MOVE WK-C-TYPE-CODE (WK-C-TYPE-IX)
008390                                      TO WK-RPT-TYPE-CODE.
008400     MOVE WK-C-TYPE-COUNT (WK-C-TYPE-IX)
008410                                      TO WK-RPT-TYPE-COUNT.
008420     MOVE SPACES                     TO RUNRPT-REC.
008430     MOVE WK-RPT-TYPE-LINE           TO RUNRPT-REC.
008440     WRITE RUNRPT-REC.
008450 B510-PRINT-ONE-TYPE-LINE-EX.
008460     EXIT.
008470 EJECT
008480*---------------------------------------------------------------*
008490 Y900-ABNORMAL-TERMINATION.
008500*---------------------------------------------------------------*
008510     PERFORM Z000-END-PROGRAM-ROUTINE
008520        THRU Z099-END-PROGRAM-ROUTINE-EX.
008530     EXIT PROGRAM.
008540 EJECT
008550*---------------------------------------------------------------*
008560 Z000-END-PROGRAM-ROUTINE.
008570*---------------------------------------------------------------*
008580     CLOSE CTLCARD-FILE RAWEVT-FILE TSVOUT-FILE RUNRPT-FILE.
008590     IF  NOT WK-C-SUCCESSFUL
008600         DISPLAY "TRFBEXTM - CLOSE FILE ERROR"
008610         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
008620     END-IF.
008630 Z099-END-PROGRAM-ROUTINE-EX.
008640     EXIT.
008650
008660******************************************************************
008670*************** END OF PROGRAM SOURCE - TRFBEXTM ***************
008680******************************************************************
