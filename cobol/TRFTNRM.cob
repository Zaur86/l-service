000010*************************
000020 IDENTIFICATION DIVISION.
000030*************************
000040 PROGRAM-ID.     TRFTNRM.
000050 AUTHOR.         TMPKLB.
000060 INSTALLATION.   L-SERVICE BATCH SUITE.
000070 DATE-WRITTEN.   14 FEB 1997.
000080 DATE-COMPILED.
000090 SECURITY.       CONFIDENTIAL - PROPRIETARY - INTERNAL USE ONLY.
000100*
000110*DESCRIPTION :  L-SERVICE TIMESTAMP NORMALIZE ROUTINE.  CALLED
000120*               ONCE PER RAW-EVENT RECORD BY TRFBEXTM TO SPLIT
000130*               AN ISO-8601 EVENT TIMESTAMP INTO A LOCAL
000140*               DATE-TIME STRING AND A 6-DIGIT MICROSECONDS
000150*               COMPONENT, CHECKING THE ZONE SUFFIX AGAINST AN
000160*               EXPECTED OFFSET AND ADJUSTING THE CLOCK WHEN
000170*               THE CALLER'S MODE PERMITS.
000180*
000190*================================================================
000200* HISTORY OF MODIFICATION:
000210*================================================================
000220* LSV1A1 - TMPKLB  - 14/02/1997 - L-SERVICE PHASE 1
000230*   INITIAL VERSION.  FRACTION ROUNDING AND WHOLE-HOUR ZONE
000240*   COMPARE ONLY - NO CLOCK ADJUSTMENT ON MISMATCH.
000250*---------------------------------------------------------------*
000260* LSV1C2 - TMPJZM  - 27/07/1998 - L-SERVICE PHASE 1 - CR 5498
000270*   ADDED WARNING-MODE CLOCK ADJUSTMENT (A050) SO A TSV RECORD
000280*   CARRIES LOCAL TIME EVEN WHEN THE SOURCE ZONE DIFFERS FROM
000290*   THE EXPECTED OFFSET.  IGNORE MODE ALSO NOW ADJUSTS.
000300*---------------------------------------------------------------*
000310* Y2KP02 - TMPRAJ  - 30/06/1999 - YEAR 2000 REMEDIATION
000320*   REVIEWED A050 CENTURY/LEAP-YEAR ROLLOVER LOGIC.  WK-TN-CENT
000330*   AND WK-TN-YY4 CARRY A FULL 4-DIGIT YEAR THROUGHOUT - NO
000340*   2-DIGIT YEAR ARITHMETIC IN THIS ROUTINE.  CLOSED.
000350*---------------------------------------------------------------*
000360* L2K9R1 - TMPDES  - 11/08/2009 - LSERV 2009 R1 - CR 9910
000370*   FRACTION-DIGIT-COUNT EDIT (A020) NOW HONOURS THE CALLER'S
000380*   MAX-FRACTION-LENGTH PARAMETER INSTEAD OF A HARD-CODED 9.
000390*---------------------------------------------------------------*
000400* L2K9R2 - TMPCHN  - 02/12/2009 - LSERV 2009 R1 - CR 9944
000410*   RECONCILE ROUND FOUND MICROSECONDS TRUNCATED TO ZERO ON
000420*   SHORT (LESS THAN 9-DIGIT) FRACTIONS - SEE A320 REJECT LOG
000430*   SAMPLES FROM 27/11.  WK-TN-FRAC-RAW (A022) WAS SPACE-FILLED
000440*   BEFORE THE SCAN, SO A STRAIGHT MOVE OF A SHORT FRACTION INTO
000450*   THE 9(9) DIVIDEND (A030) RIGHT-JUSTIFIED THE DIGITS INSTEAD
000460*   OF LEAVING THEM IN THEIR ORIGINAL PLACE VALUE.  BUFFER IS
000470*   NOW ZERO-FILLED SO THE PLACE VALUE SURVIVES THE MOVE.
000480*---------------------------------------------------------------*
000490* L2K9R3 - TMPCHN  - 09/12/2009 - LSERV 2009 R1 - CR 9951
000500*   A040 WHOLE-HOUR ZONE COMPARE WAS TRUNCATING A NEGATIVE
000510*   OFFSET WITH A NONZERO MINUTES PART TOWARD ZERO INSTEAD OF
000520*   FLOORING IT (-02:30 CAME OUT AS -2, NOT -3) - THE PARSED
000530*   WK-TN-ZONE-MM WAS NEVER READ AFTER A022.  A HALF-HOUR-ZONE
000540*   SOURCE FEED FLAGGED THIS ON THE 07/12 RUN.  A040 NOW STEPS
000550*   THE NEGATIVE HOUR DOWN ONE WHEN MINUTES ARE PRESENT.
000560*---------------------------------------------------------------*
000570 EJECT
000580**********************
000590 ENVIRONMENT DIVISION.
000600**********************
000610 CONFIGURATION SECTION.
000620 SOURCE-COMPUTER. IBM-AS400.
000630 OBJECT-COMPUTER. IBM-AS400.
000640 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
000650        UPSI-0 IS UPSI-SWITCH-0
000660            ON  STATUS IS U0-ON
000670            OFF STATUS IS U0-OFF
000680        CLASS TN-NUMERIC-CLASS IS "0" THRU "9".
000690 EJECT
000700***************
000710 DATA DIVISION.
000720***************
000730 WORKING-STORAGE SECTION.
000740*****************************************************************
000750* WORK AREA - TIMESTAMP SCAN AND FRACTION/ZONE PARSE
000760*****************************************************************
000770 01  WK-TN-WORK-TS.
000780     05  WK-TN-TS-TEXT          PIC X(35).
000790*                        LOCAL WORKING COPY OF THE INPUT STRING
000800     05  WK-TN-TS-LEN           PIC 9(3) COMP.
000810*                        USED LENGTH OF WK-TN-TS-TEXT
000820     05  WK-TN-TS-DATE-TIME REDEFINES WK-TN-TS-TEXT.
000830         10  WK-TN-TS-DATE      PIC X(10).
000840         10  WK-TN-TS-TSEP      PIC X(01).
000850         10  WK-TN-TS-TIME      PIC X(08).
000860         10  WK-TN-TS-REST      PIC X(16).
000870*                        FRACTION/ZONE TAIL, SPACE-FILLED
000880 01  WK-TN-DATE-PARTS REDEFINES WK-TN-WORK-TS.
000890     05  FILLER                 PIC X(19).
000900     05  WK-TN-DP-YYYY          PIC X(04).
000910     05  WK-TN-DP-FILL          PIC X(12).
000920*                        UNUSED ALTERNATE VIEW - KEPT FOR PARITY
000930*                        WITH THE CENTURY-CHECK REDEFINE USED IN
000940*                        THE SIBLING TRFQBLD ROUTINE (Y2KP02)
000950 01  WK-TN-DATE-NUMERIC.
000960     05  WK-TN-CENT             PIC 9(2).
000970     05  WK-TN-YY2              PIC 9(2).
000980     05  WK-TN-YY4              PIC 9(4).
000990     05  WK-TN-MM               PIC 9(2).
001000     05  WK-TN-DD               PIC 9(2).
001010     05  WK-TN-HH               PIC 9(2).
001020     05  WK-TN-MI               PIC 9(2).
001030     05  WK-TN-SS               PIC 9(2).
001040*
001050*****************************************************************
001060* FRACTION / ZONE SCAN WORK AREA
001070*****************************************************************
001080 01  WK-TN-FRAC-AREA.
001090     05  WK-TN-FRAC-RAW         PIC X(9)   VALUE ZEROS.
001100*                        UP TO 9 FRACTION DIGITS AS SCANNED
001110     05  WK-TN-FRAC-DIGITS      PIC 9(2)   COMP VALUE ZERO.
001120*                        COUNT OF FRACTION DIGITS FOUND
001130     05  WK-TN-FRAC-DIVIDEND    PIC 9(9)   VALUE ZERO.
001140     05  WK-TN-FRAC-QUOTIENT    PIC 9(6)V9(3) VALUE ZERO.
001150     05  WK-TN-FRAC-REMAINDER   PIC 9(3)   VALUE ZERO.
001160     05  WK-TN-FRAC-MCS         PIC 9(6)   COMP VALUE ZERO.
001170*                        ROUNDED MICROSECONDS RESULT
001180     05  WK-TN-SCAN-SUB         PIC 9(2)   COMP VALUE ZERO.
001190     05  WK-TN-ZONE-SIGN        PIC X(01)  VALUE SPACE.
001200     05  WK-TN-ZONE-HH          PIC 9(2)   VALUE ZERO.
001210     05  WK-TN-ZONE-MM          PIC 9(2)   VALUE ZERO.
001220     05  WK-TN-ZONE-FOUND       PIC X(01)  VALUE "N".
001230         88  WK-TN-ZONE-IS-FOUND    VALUE "Y".
001240*
001250*****************************************************************
001260* ZONE OFFSET / CLOCK ADJUST WORK AREA
001270*****************************************************************
001280 01  WK-TN-OFFSET-AREA.
001290     05  WK-TN-ACTUAL-OFF-HRS   PIC S9(3) COMP VALUE ZERO.
001300     05  WK-TN-DELTA-HRS        PIC S9(3) COMP VALUE ZERO.
001310     05  WK-TN-DELTA-ABS        PIC 9(3)  COMP VALUE ZERO.
001320     05  WK-TN-HOUR-SUB         PIC 9(3)  COMP VALUE ZERO.
001330*
001340 01  WK-TN-CALENDAR-TABLE.
001350     05  WK-TN-DAYS-IN-MONTH    PIC 9(2) COMP OCCURS 12 TIMES
001360                                 VALUES 31 28 31 30 31 30
001370                                        31 31 30 31 30 31.
001380 01  WK-TN-CAL-REDEF REDEFINES WK-TN-CALENDAR-TABLE.
001390     05  WK-TN-CAL-BYTE         PIC X(01) OCCURS 24 TIMES.
001400*                        BYTE VIEW - NOT USED, RETAINED SO A
001410*                        DUMP OF THE TABLE READS AS RAW STORAGE
001420*                        FOR THE OVERNIGHT DEBUG JOB TRFDBGDMP
001430 01  WK-TN-LEAP-SW              PIC X(01) VALUE "N".
001440     88  WK-TN-IS-LEAP-YEAR         VALUE "Y".
001450*
001460 01  WK-TN-CONSTANTS.
001470     05  WK-C-TN-MIN-LEN        PIC 9(2) COMP VALUE 20.
001480*
001490 LINKAGE SECTION.
001500 COPY TNRM.
001510 EJECT
001520*******************************
001530 PROCEDURE DIVISION USING WK-TNRM.
001540*******************************
001550 A000-MAIN-PROCESSING.
001560     MOVE "N              " TO WK-TNRM-STATUS
001570     MOVE SPACE             TO WK-TNRM-WARNING
001580     MOVE SPACES            TO WK-TNRM-EVENT-TIME
001590     MOVE ZERO              TO WK-TNRM-EVENT-MCS
001600     PERFORM A010-EDIT-PARAMETERS
001610        THRU A010-EDIT-PARAMETERS-EX
001620     IF WK-TNRM-STAT-BAD-PARM OR WK-TNRM-STAT-EMPTY
001630         GO TO A099-MAIN-PROCESSING-EX
001640     END-IF
001650     PERFORM A020-EDIT-FORMAT
001660        THRU A020-EDIT-FORMAT-EX
001670     IF NOT WK-TNRM-STAT-OK
001680         GO TO A099-MAIN-PROCESSING-EX
001690     END-IF
001700     PERFORM A030-BUILD-FRACTION
001710        THRU A030-BUILD-FRACTION-EX
001720     PERFORM A040-CHECK-TIMEZONE
001730        THRU A040-CHECK-TIMEZONE-EX
001740     IF WK-TNRM-STAT-TZ-MISMATCH
001750         GO TO A099-MAIN-PROCESSING-EX
001760     END-IF
001770     IF WK-TN-DELTA-HRS NOT = ZERO
001780         PERFORM A050-ADJUST-CLOCK
001790            THRU A050-ADJUST-CLOCK-EX
001800     END-IF
001810     PERFORM A060-FORMAT-OUTPUT
001820        THRU A060-FORMAT-OUTPUT-EX
001830     SET WK-TNRM-STAT-OK TO TRUE.
001840 A000-MAIN-PROCESSING-EX.
001850     EXIT.
001860*
001870* ---------------------------------------------------------------
001880* A010 - VALIDATE THE CALLER'S PARAMETERS AND HANDLE THE
001890*        EMPTY-INPUT SHORT-CIRCUIT (LSV1A1)
001900* ---------------------------------------------------------------
001910 A010-EDIT-PARAMETERS.
001920     IF WK-TNRM-RAW-TS = SPACES
001930         IF WK-TNRM-ALLOW-EMPTY = "Y"
001940             SET WK-TNRM-STAT-EMPTY TO TRUE
001950         ELSE
001960             SET WK-TNRM-STAT-BAD-PARM TO TRUE
001970         END-IF
001980         GO TO A010-EDIT-PARAMETERS-EX
001990     END-IF
002000     IF WK-TNRM-TZ-MODE NOT = "ERROR  " AND
002010        WK-TNRM-TZ-MODE NOT = "WARNING" AND
002020        WK-TNRM-TZ-MODE NOT = "IGNORE "
002030         SET WK-TNRM-STAT-BAD-PARM TO TRUE
002040         GO TO A010-EDIT-PARAMETERS-EX
002050     END-IF
002060     SET WK-TNRM-STAT-OK TO TRUE.
002070 A010-EDIT-PARAMETERS-EX.
002080     EXIT.
002090*
002100* ---------------------------------------------------------------
002110* A020 - MINIMUM LENGTH AND FRACTION-DIGIT-COUNT EDIT (LSV1A1,
002120*        FRACTION-LENGTH PARAMETER HONOURED PER L2K9R1)
002130* ---------------------------------------------------------------
002140 A020-EDIT-FORMAT.
002150     MOVE SPACES         TO WK-TN-TS-TEXT
002160     MOVE WK-TNRM-RAW-TS TO WK-TN-TS-TEXT
002170     PERFORM A021-FIND-USED-LENGTH
002180        THRU A021-FIND-USED-LENGTH-EX
002190     IF WK-TN-TS-LEN < WK-C-TN-MIN-LEN
002200         SET WK-TNRM-STAT-BAD-FMT TO TRUE
002210         GO TO A020-EDIT-FORMAT-EX
002220     END-IF
002230     IF WK-TN-TS-DATE(5:1) NOT = "-" OR
002240        WK-TN-TS-DATE(8:1) NOT = "-" OR
002250        WK-TN-TS-TSEP      NOT = "T" OR
002260        WK-TN-TS-TIME(3:1) NOT = ":" OR
002270        WK-TN-TS-TIME(6:1) NOT = ":"
002280         SET WK-TNRM-STAT-BAD-FMT TO TRUE
002290         GO TO A020-EDIT-FORMAT-EX
002300     END-IF
002310     MOVE WK-TN-TS-DATE(1:4) TO WK-TN-YY4
002320     MOVE WK-TN-TS-DATE(6:2) TO WK-TN-MM
002330     MOVE WK-TN-TS-DATE(9:2) TO WK-TN-DD
002340     MOVE WK-TN-TS-TIME(1:2) TO WK-TN-HH
002350     MOVE WK-TN-TS-TIME(4:2) TO WK-TN-MI
002360     MOVE WK-TN-TS-TIME(7:2) TO WK-TN-SS
002370     PERFORM A022-SCAN-FRACTION-ZONE
002380        THRU A022-SCAN-FRACTION-ZONE-EX
002390     IF WK-TN-FRAC-DIGITS > WK-TNRM-MAX-FRAC-LEN                    L2K9R1
002400         SET WK-TNRM-STAT-BAD-FMT TO TRUE
002410         GO TO A020-EDIT-FORMAT-EX
002420     END-IF
002430     SET WK-TNRM-STAT-OK TO TRUE.
002440 A020-EDIT-FORMAT-EX.
002450     EXIT.
002460*
002470 A021-FIND-USED-LENGTH.
002480     MOVE 35 TO WK-TN-TS-LEN
002490     PERFORM A021A-SCAN-BACK THRU A021A-SCAN-BACK-EX
002500        VARYING WK-TN-SCAN-SUB FROM 35 BY -1
002510        UNTIL WK-TN-SCAN-SUB = ZERO
002520           OR WK-TN-TS-TEXT(WK-TN-SCAN-SUB:1) NOT = SPACE.
002530 A021-FIND-USED-LENGTH-EX.
002540     EXIT.
002550*
002560 A021A-SCAN-BACK.
002570     MOVE WK-TN-SCAN-SUB TO WK-TN-TS-LEN.
002580 A021A-SCAN-BACK-EX.
002590     EXIT.
002600*
002610* SCANS RAW-TS(20:16) FOR AN OPTIONAL LEADING '.NNNNNNNNN'
002620* FRACTION FOLLOWED BY 'Z' OR A SIGNED HH:MM ZONE OFFSET.
002630 A022-SCAN-FRACTION-ZONE.
002640     MOVE ZERO   TO WK-TN-FRAC-DIGITS
002650     MOVE ZEROS  TO WK-TN-FRAC-RAW                                  L2K9R2
002660*                        LSERV 2009 R2 - CR 9163 - RAW FRACTION
002670*                        BUFFER MUST BE ZERO-FILLED, NOT SPACE-
002680*                        FILLED, SO A SHORT (LESS THAN 9-DIGIT)
002690*                        FRACTION KEEPS ITS PLACE VALUE ACROSS
002700*                        THE STRAIGHT-WIDTH MOVE INTO THE
002710*                        NUMERIC DIVIDEND BELOW (A030)
002720     MOVE "N"    TO WK-TN-ZONE-FOUND
002730     MOVE ZERO   TO WK-TN-ZONE-HH WK-TN-ZONE-MM
002740     MOVE SPACE  TO WK-TN-ZONE-SIGN
002750     MOVE 1      TO WK-TN-SCAN-SUB
002760     IF WK-TN-TS-REST(1:1) = "."
002770         MOVE 2 TO WK-TN-SCAN-SUB
002780         PERFORM A022A-SCAN-DIGIT THRU A022A-SCAN-DIGIT-EX
002790            UNTIL WK-TN-SCAN-SUB > 16
002800               OR WK-TN-TS-REST(WK-TN-SCAN-SUB:1) NOT NUMERIC
002810     END-IF
002820     IF WK-TN-TS-REST(WK-TN-SCAN-SUB:1) = "Z"
002830         MOVE "Y" TO WK-TN-ZONE-FOUND
002840     ELSE
002850         IF WK-TN-TS-REST(WK-TN-SCAN-SUB:1) = "+" OR
002860            WK-TN-TS-REST(WK-TN-SCAN-SUB:1) = "-"
002870             MOVE WK-TN-TS-REST(WK-TN-SCAN-SUB:1)
002880               TO WK-TN-ZONE-SIGN
002890             MOVE WK-TN-TS-REST(WK-TN-SCAN-SUB + 1:2)
002900               TO WK-TN-ZONE-HH
002910             MOVE WK-TN-TS-REST(WK-TN-SCAN-SUB + 4:2)
002920               TO WK-TN-ZONE-MM
002930             MOVE "Y" TO WK-TN-ZONE-FOUND
002940         END-IF
002950     END-IF.
002960 A022-SCAN-FRACTION-ZONE-EX.
002970     EXIT.
002980*
002990 A022A-SCAN-DIGIT.
003000     ADD 1 TO WK-TN-FRAC-DIGITS
003010     MOVE WK-TN-TS-REST(WK-TN-SCAN-SUB:1)
003020       TO WK-TN-FRAC-RAW(WK-TN-FRAC-DIGITS:1)
003030     ADD 1 TO WK-TN-SCAN-SUB.
003040 A022A-SCAN-DIGIT-EX.
003050     EXIT.
003060*
003070* ---------------------------------------------------------------
003080* A030 - RIGHT-PAD FRACTION TO 9 DIGITS, DIVIDE BY 1000 AND
003090*        ROUND HALF-AWAY-FROM-ZERO TO 6 DIGITS (LSV1A1)
003100* ---------------------------------------------------------------
003110 A030-BUILD-FRACTION.
003120     MOVE WK-TN-FRAC-RAW TO WK-TN-FRAC-DIVIDEND
003130     DIVIDE WK-TN-FRAC-DIVIDEND BY 1000
003140        GIVING WK-TN-FRAC-QUOTIENT
003150        REMAINDER WK-TN-FRAC-REMAINDER
003160     MOVE WK-TN-FRAC-QUOTIENT TO WK-TN-FRAC-MCS
003170     IF WK-TN-FRAC-QUOTIENT (7:1) >= 5
003180         ADD 1 TO WK-TN-FRAC-MCS
003190     END-IF.
003200 A030-BUILD-FRACTION-EX.
003210     EXIT.
003220*
003230* ---------------------------------------------------------------
003240* A040 - COMPARE ZONE OFFSET (WHOLE HOURS) TO EXPECTED OFFSET
003250*        AND BRANCH ON THE CALLER'S TZ-MODE (LSV1A1, LSV1C2)
003260* ---------------------------------------------------------------
003270 A040-CHECK-TIMEZONE.
003280     MOVE ZERO TO WK-TN-ACTUAL-OFF-HRS WK-TN-DELTA-HRS
003290     IF WK-TN-ZONE-SIGN = "-"
003300         COMPUTE WK-TN-ACTUAL-OFF-HRS = 0 - WK-TN-ZONE-HH
003310         IF WK-TN-ZONE-MM > 0                                       L2K9R3
003320*                        L2K9R3 - A NEGATIVE OFFSET WITH A
003330*                        MINUTES REMAINDER MUST FLOOR (ROUND
003340*                        DOWN, I.E. MORE NEGATIVE) TO THE NEXT
003350*                        WHOLE HOUR, NOT TRUNCATE TOWARD ZERO
003360             SUBTRACT 1 FROM WK-TN-ACTUAL-OFF-HRS
003370         END-IF
003380     ELSE
003390         MOVE WK-TN-ZONE-HH TO WK-TN-ACTUAL-OFF-HRS
003400     END-IF
003410     IF WK-TN-ACTUAL-OFF-HRS = WK-TNRM-EXP-TZ-HRS
003420         GO TO A040-CHECK-TIMEZONE-EX
003430     END-IF
003440     EVALUATE TRUE
003450         WHEN WK-TNRM-TZ-MODE = "ERROR  "
003460             SET WK-TNRM-STAT-TZ-MISMATCH TO TRUE
003470         WHEN WK-TNRM-TZ-MODE = "WARNING"
003480             MOVE "Y" TO WK-TNRM-WARNING
003490             COMPUTE WK-TN-DELTA-HRS =
003500                 WK-TNRM-EXP-TZ-HRS - WK-TN-ACTUAL-OFF-HRS
003510         WHEN WK-TNRM-TZ-MODE = "IGNORE "
003520             COMPUTE WK-TN-DELTA-HRS =
003530                 WK-TNRM-EXP-TZ-HRS - WK-TN-ACTUAL-OFF-HRS
003540     END-EVALUATE.
003550 A040-CHECK-TIMEZONE-EX.
003560     EXIT.
003570*
003580* ---------------------------------------------------------------
003590* A050 - ADD (EXPECTED MINUS ACTUAL) HOURS TO THE WALL CLOCK,
003600*        ROLLING DATE OVER DAY/MONTH/YEAR BOUNDARIES INCLUDING
003610*        LEAP FEBRUARY (LSV1C2, REVIEWED Y2KP02)
003620* ---------------------------------------------------------------
003630 A050-ADJUST-CLOCK.
003640     IF WK-TN-DELTA-HRS < ZERO
003650         COMPUTE WK-TN-DELTA-ABS = ZERO - WK-TN-DELTA-HRS
003660         PERFORM A051-SUBTRACT-ONE-HOUR
003670            THRU A051-SUBTRACT-ONE-HOUR-EX
003680            WK-TN-DELTA-ABS TIMES
003690     ELSE
003700         MOVE WK-TN-DELTA-HRS TO WK-TN-DELTA-ABS
003710         PERFORM A052-ADD-ONE-HOUR
003720            THRU A052-ADD-ONE-HOUR-EX
003730            WK-TN-DELTA-ABS TIMES
003740     END-IF.
003750 A050-ADJUST-CLOCK-EX.
003760     EXIT.
003770*
003780 A051-SUBTRACT-ONE-HOUR.
003790     IF WK-TN-HH = ZERO
003800         MOVE 23 TO WK-TN-HH
003810         PERFORM A053-PRIOR-DAY THRU A053-PRIOR-DAY-EX
003820     ELSE
003830         SUBTRACT 1 FROM WK-TN-HH
003840     END-IF.
003850 A051-SUBTRACT-ONE-HOUR-EX.
003860     EXIT.
003870*
003880 A052-ADD-ONE-HOUR.
003890     IF WK-TN-HH = 23
003900         MOVE ZERO TO WK-TN-HH
003910         PERFORM A054-NEXT-DAY THRU A054-NEXT-DAY-EX
003920     ELSE
003930         ADD 1 TO WK-TN-HH
003940     END-IF.
003950 A052-ADD-ONE-HOUR-EX.
003960     EXIT.
003970*
003980 A053-PRIOR-DAY.
003990     IF WK-TN-DD = 1
004000         IF WK-TN-MM = 1
004010             MOVE 12 TO WK-TN-MM
004020             SUBTRACT 1 FROM WK-TN-YY4
004030         ELSE
004040             SUBTRACT 1 FROM WK-TN-MM
004050         END-IF
004060         PERFORM A055-SET-LEAP-SWITCH
004070            THRU A055-SET-LEAP-SWITCH-EX
004080         MOVE WK-TN-DAYS-IN-MONTH(WK-TN-MM) TO WK-TN-DD
004090         IF WK-TN-MM = 2 AND WK-TN-IS-LEAP-YEAR
004100             ADD 1 TO WK-TN-DD
004110         END-IF
004120     ELSE
004130         SUBTRACT 1 FROM WK-TN-DD
004140     END-IF.
004150 A053-PRIOR-DAY-EX.
004160     EXIT.
004170*
004180 A054-NEXT-DAY.
004190     PERFORM A055-SET-LEAP-SWITCH THRU A055-SET-LEAP-SWITCH-EX
004200     MOVE WK-TN-DAYS-IN-MONTH(WK-TN-MM) TO WK-TN-HOUR-SUB
004210     IF WK-TN-MM = 2 AND WK-TN-IS-LEAP-YEAR
004220         ADD 1 TO WK-TN-HOUR-SUB
004230     END-IF
004240     IF WK-TN-DD >= WK-TN-HOUR-SUB
004250         MOVE 1 TO WK-TN-DD
004260         IF WK-TN-MM = 12
004270             MOVE 1 TO WK-TN-MM
004280             ADD 1 TO WK-TN-YY4
004290         ELSE
004300             ADD 1 TO WK-TN-MM
004310         END-IF
004320     ELSE
004330         ADD 1 TO WK-TN-DD
004340     END-IF.
004350 A054-NEXT-DAY-EX.
004360     EXIT.
004370*
004380* A055 - JULIAN-STYLE LEAP TEST, DIVISIBLE BY 4 EXCEPT CENTURY
004390* YEARS NOT DIVISIBLE BY 400 (REVIEWED Y2KP02)
004400 A055-SET-LEAP-SWITCH.
004410     MOVE "N" TO WK-TN-LEAP-SW
004420     DIVIDE WK-TN-YY4 BY 4 GIVING WK-TN-HOUR-SUB
004430             REMAINDER WK-TN-FRAC-REMAINDER
004440     IF WK-TN-FRAC-REMAINDER = ZERO
004450         MOVE "Y" TO WK-TN-LEAP-SW
004460         DIVIDE WK-TN-YY4 BY 100 GIVING WK-TN-HOUR-SUB
004470                 REMAINDER WK-TN-FRAC-REMAINDER
004480         IF WK-TN-FRAC-REMAINDER = ZERO
004490             MOVE "N" TO WK-TN-LEAP-SW
004500             DIVIDE WK-TN-YY4 BY 400 GIVING WK-TN-HOUR-SUB
004510                     REMAINDER WK-TN-FRAC-REMAINDER
004520             IF WK-TN-FRAC-REMAINDER = ZERO
004530                 MOVE "Y" TO WK-TN-LEAP-SW
004540             END-IF
004550         END-IF
004560     END-IF.
004570 A055-SET-LEAP-SWITCH-EX.
004580     EXIT.
004590*
004600* ---------------------------------------------------------------
004610* A060 - EDIT THE ADJUSTED DATE-TIME PARTS BACK INTO THE
004620*        CALLER'S OUTPUT FIELDS (LSV1A1)
004630* ---------------------------------------------------------------
004640 A060-FORMAT-OUTPUT.
004650     MOVE SPACES TO WK-TNRM-EVENT-TIME
004660     MOVE WK-TN-YY4 TO WK-TNRM-EVENT-TIME(1:4)
004670     MOVE "-"       TO WK-TNRM-EVENT-TIME(5:1)
004680     MOVE WK-TN-MM  TO WK-TNRM-EVENT-TIME(6:2)
004690     MOVE "-"       TO WK-TNRM-EVENT-TIME(8:1)
004700     MOVE WK-TN-DD  TO WK-TNRM-EVENT-TIME(9:2)
004710     MOVE " "       TO WK-TNRM-EVENT-TIME(11:1)
004720     MOVE WK-TN-HH  TO WK-TNRM-EVENT-TIME(12:2)
004730     MOVE ":"       TO WK-TNRM-EVENT-TIME(14:1)
004740     MOVE WK-TN-MI  TO WK-TNRM-EVENT-TIME(15:2)
004750     MOVE ":"       TO WK-TNRM-EVENT-TIME(17:1)
004760     MOVE WK-TN-SS  TO WK-TNRM-EVENT-TIME(18:2)
004770     MOVE WK-TN-FRAC-MCS TO WK-TNRM-EVENT-MCS.
004780 A060-FORMAT-OUTPUT-EX.
004790     EXIT.
004800*
004810 A099-MAIN-PROCESSING-EX.
004820     EXIT PROGRAM.
