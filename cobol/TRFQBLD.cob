000010*************************
000020 IDENTIFICATION DIVISION.
000030*************************
000040 PROGRAM-ID.     TRFQBLD.
000050 AUTHOR.         TMPKLB.
000060 INSTALLATION.   L-SERVICE BATCH SUITE.
000070 DATE-WRITTEN.   14 FEB 1997.
000080 DATE-COMPILED.
000090 SECURITY.       CONFIDENTIAL - PROPRIETARY - INTERNAL USE ONLY.
000100*
000110*DESCRIPTION :  L-SERVICE SELECTION-QUERY BUILD ROUTINE.  CALLED
000120*               ONCE PER RUN BY TRFBEXTM TO TURN THE CONTROL
000130*               CARD PARAMETERS INTO A COMPLETE QUERY-SPEC -
000140*               APPLYING DEFAULTS, DERIVING THE HAS-RANGE FLAG
000150*               AND COPYING THE FILTER AND PROJECTED-SOURCE
000160*               TABLES THROUGH UNCHANGED.
000170*
000180*================================================================
000190* HISTORY OF MODIFICATION:
000200*================================================================
000210* LSV1A1 - TMPKLB  - 14/02/1997 - L-SERVICE PHASE 1
000220*   INITIAL VERSION.
000230*---------------------------------------------------------------*
000240* LSV1D3 - TMPCHN  - 11/09/1998 - L-SERVICE PHASE 1 - CR 5527
000250*   RAISED FILTER TABLE FROM 5 TO 10 ENTRIES, SOURCE LIST FROM
000260*   10 TO 20 - SEE QBLD.CPYBK FOR THE OCCURS CHANGE.
000270*---------------------------------------------------------------*
000280* Y2KP03 - TMPRAJ  - 05/07/1999 - YEAR 2000 REMEDIATION
000290*   REVIEWED START/END TIME PASS-THROUGH FIELDS.  BOTH CARRY A
000300*   4-DIGIT YEAR SUPPLIED BY THE CALLER.  NO CHANGE REQUIRED.
000310*---------------------------------------------------------------*
000320* L2K5R1 - TMPFYM  - 09/01/2005 - LSERV 2005 R1 - CR 7761
000330*   SORT-ORDER DEFAULT AND EDIT (A010/A020) SPLIT OUT OF THE
000340*   OLD SINGLE DEFAULTING PARAGRAPH FOR CLARITY.
000350*---------------------------------------------------------------*
000360 EJECT
000370**********************
000380 ENVIRONMENT DIVISION.
000390**********************
000400 CONFIGURATION SECTION.
000410 SOURCE-COMPUTER. IBM-AS400.
000420 OBJECT-COMPUTER. IBM-AS400.
000430 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
000440        UPSI-0 IS UPSI-SWITCH-0
000450            ON  STATUS IS U0-ON
000460            OFF STATUS IS U0-OFF
000470        CLASS QB-ALPHA-CLASS IS "A" THRU "Z".
000480 EJECT
000490***************
000500 DATA DIVISION.
000510***************
000520 WORKING-STORAGE SECTION.
000530*****************************************************************
000540* DEFAULT LITERALS APPLIED WHEN THE CONTROL CARD LEAVES THE
000550* CORRESPONDING FIELD BLANK (LSV1A1, SPLIT L2K5R1)
000560*****************************************************************
000570 01  WK-QB-DEFAULTS.
000580     05  WK-QB-DFLT-RANGE-FIELD    PIC X(20)
000590                                    VALUE "timestamp".
000600     05  WK-QB-DFLT-RANGE-FORMAT   PIC X(20)
000610                                    VALUE "yyyy-MM-dd HH:mm:ss".
000620     05  WK-QB-DFLT-SORT-FIELD     PIC X(20)
000630                                    VALUE "timestamp".
000640     05  WK-QB-DFLT-SORT-ORDER     PIC X(04)
000650                                    VALUE "asc".
000660 01  WK-QB-DEFAULTS-REDEF REDEFINES WK-QB-DEFAULTS.
000670     05  WK-QB-DFLT-BYTE           PIC X(01) OCCURS 64 TIMES.
000680*                        BYTE VIEW - RETAINED FOR THE OVERNIGHT
000690*                        STORAGE-MAP DUMP JOB, NOT USED IN LOGIC
000700*
000710*****************************************************************
000720* WORKING COUNTERS AND SUBSCRIPTS
000730*****************************************************************
000740 01  WK-QB-COUNTERS.
000750     05  WK-QB-FILT-SUB            PIC 9(2) COMP VALUE ZERO.
000760     05  WK-QB-SRCE-SUB            PIC 9(2) COMP VALUE ZERO.
000770     05  WK-QB-MOVE-COUNT          PIC 9(2) COMP VALUE ZERO.
000780*                        FILT-SUB/SRCE-SUB ARE 4 BYTES OF COMP
000790*                        BINARY, MOVE-COUNT UNUSED PENDING THE
000800*                        PROJECTED-FIELD DEDUP ENHANCEMENT
000810 01  WK-QB-COUNTERS-REDEF REDEFINES WK-QB-COUNTERS.
000820     05  WK-QB-COUNTERS-BYTE       PIC X(01) OCCURS 6 TIMES.
000830*                        BYTE VIEW - RETAINED FOR THE OVERNIGHT
000840*                        STORAGE-MAP DUMP JOB, NOT USED IN LOGIC
000850*
000860 01  WK-QB-SORT-ORDER-EDIT.
000870     05  WK-QB-ORDER-UPPER         PIC X(04) VALUE SPACES.
000880 01  WK-QB-ORDER-REDEF REDEFINES WK-QB-SORT-ORDER-EDIT.
000890     05  WK-QB-ORDER-BYTE          PIC X(01) OCCURS 4 TIMES.
000900*
000910 01  WK-QB-VALID-ORDER-SW          PIC X(01) VALUE "N".
000920     88  WK-QB-ORDER-IS-VALID          VALUE "Y".
000930*
000940 LINKAGE SECTION.
000950 COPY QBLD.
000960 EJECT
000970*******************************
000980 PROCEDURE DIVISION USING WK-QBLD.
000990*******************************
001000 A000-MAIN-PROCESSING.
001010     MOVE SPACES TO WK-QBLD-OUTPUT
001020     MOVE ZERO   TO WK-QBLD-OUT-FILTER-COUNT
001030                    WK-QBLD-OUT-SOURCE-COUNT
001040     PERFORM A010-APPLY-DEFAULTS
001050        THRU A010-APPLY-DEFAULTS-EX
001060     PERFORM A020-EDIT-SORT-ORDER
001070        THRU A020-EDIT-SORT-ORDER-EX
001080     PERFORM A030-DERIVE-HAS-RANGE
001090        THRU A030-DERIVE-HAS-RANGE-EX
001100     PERFORM A040-COPY-FILTERS
001110        THRU A040-COPY-FILTERS-EX
001120     PERFORM A050-COPY-SOURCE-FIELDS
001130        THRU A050-COPY-SOURCE-FIELDS-EX.
001140 A000-MAIN-PROCESSING-EX.
001150     EXIT.
001160*
001170* ---------------------------------------------------------------
001180* A010 - RANGE FIELD, RANGE FORMAT AND SORT FIELD DEFAULTS
001190*        (LSV1A1)
001200* ---------------------------------------------------------------
001210 A010-APPLY-DEFAULTS.
001220     IF WK-QBLD-IN-RANGE-FIELD = SPACES
001230         MOVE WK-QB-DFLT-RANGE-FIELD TO WK-QBLD-OUT-RANGE-FIELD
001240     ELSE
001250         MOVE WK-QBLD-IN-RANGE-FIELD TO WK-QBLD-OUT-RANGE-FIELD
001260     END-IF
001270     IF WK-QBLD-IN-RANGE-FORMAT = SPACES
001280         MOVE WK-QB-DFLT-RANGE-FORMAT
001290           TO WK-QBLD-OUT-RANGE-FORMAT
001300     ELSE
001310         MOVE WK-QBLD-IN-RANGE-FORMAT
001320           TO WK-QBLD-OUT-RANGE-FORMAT
001330     END-IF
001340     IF WK-QBLD-IN-SORT-FIELD = SPACES
001350         MOVE WK-QB-DFLT-SORT-FIELD TO WK-QBLD-OUT-SORT-FIELD
001360     ELSE
001370         MOVE WK-QBLD-IN-SORT-FIELD TO WK-QBLD-OUT-SORT-FIELD
001380     END-IF
001390     MOVE WK-QBLD-IN-START-TIME TO WK-QBLD-OUT-START-TIME
001400     MOVE WK-QBLD-IN-END-TIME   TO WK-QBLD-OUT-END-TIME.
001410 A010-APPLY-DEFAULTS-EX.
001420     EXIT.
001430*
001440* ---------------------------------------------------------------
001450* A020 - SORT-ORDER DEFAULT/EDIT, SPLIT FROM A010 (L2K5R1) -
001460*        MUST COME BACK AS 'asc' OR 'desc'
001470* ---------------------------------------------------------------
001480 A020-EDIT-SORT-ORDER.                                              L2K5R1
001490     IF WK-QBLD-IN-SORT-ORDER = SPACES
001500         MOVE WK-QB-DFLT-SORT-ORDER TO WK-QBLD-OUT-SORT-ORDER
001510         GO TO A020-EDIT-SORT-ORDER-EX
001520     END-IF
001530     MOVE WK-QBLD-IN-SORT-ORDER TO WK-QB-ORDER-UPPER
001540     MOVE "N" TO WK-QB-VALID-ORDER-SW
001550     IF WK-QB-ORDER-UPPER = "asc " OR WK-QB-ORDER-UPPER = "desc"
001560         SET WK-QB-ORDER-IS-VALID TO TRUE
001570     END-IF
001580     IF WK-QB-ORDER-IS-VALID
001590         MOVE WK-QBLD-IN-SORT-ORDER TO WK-QBLD-OUT-SORT-ORDER
001600     ELSE
001610         MOVE WK-QB-DFLT-SORT-ORDER TO WK-QBLD-OUT-SORT-ORDER
001620     END-IF.
001630 A020-EDIT-SORT-ORDER-EX.
001640     EXIT.
001650*
001660* ---------------------------------------------------------------
001670* A030 - QS-HAS-RANGE IS 'Y' ONLY WHEN BOTH START AND END TIME
001680*        WERE SUPPLIED ON THE CONTROL CARD (LSV1A1)
001690* ---------------------------------------------------------------
001700 A030-DERIVE-HAS-RANGE.
001710     IF WK-QBLD-IN-START-TIME NOT = SPACES AND
001720        WK-QBLD-IN-END-TIME   NOT = SPACES
001730         SET WK-QBLD-OUT-HAS-RANGE-YES TO TRUE
001740     ELSE
001750         SET WK-QBLD-OUT-HAS-RANGE-NO TO TRUE
001760     END-IF.
001770 A030-DERIVE-HAS-RANGE-EX.
001780     EXIT.
001790*
001800* ---------------------------------------------------------------
001810* A040 - COPY THE EQUALITY-FILTER TABLE THROUGH UNCHANGED
001820*        (LSV1D3 RAISED THE OCCURS LIMIT TO 10)
001830* ---------------------------------------------------------------
001840 A040-COPY-FILTERS.
001850     MOVE WK-QBLD-IN-FILTER-COUNT TO WK-QBLD-OUT-FILTER-COUNT
001860     IF WK-QBLD-IN-FILTER-COUNT = ZERO
001870         GO TO A040-COPY-FILTERS-EX
001880     END-IF
001890     PERFORM A040A-COPY-ONE-FILTER
001900        THRU A040A-COPY-ONE-FILTER-EX
001910        VARYING WK-QB-FILT-SUB FROM 1 BY 1
001920        UNTIL WK-QB-FILT-SUB > WK-QBLD-IN-FILTER-COUNT.
001930 A040-COPY-FILTERS-EX.
001940     EXIT.
001950*
001960 A040A-COPY-ONE-FILTER.
001970     MOVE WK-QBLD-IN-FILT-KEY (WK-QB-FILT-SUB)
001980       TO WK-QBLD-OUT-FILT-KEY (WK-QB-FILT-SUB)
001990     MOVE WK-QBLD-IN-FILT-VAL (WK-QB-FILT-SUB)
002000       TO WK-QBLD-OUT-FILT-VAL (WK-QB-FILT-SUB).
002010 A040A-COPY-ONE-FILTER-EX.
002020     EXIT.
002030*
002040* ---------------------------------------------------------------
002050* A050 - COPY THE PROJECTED SOURCE-FIELD LIST THROUGH UNCHANGED
002060*        (LSV1D3 RAISED THE OCCURS LIMIT TO 20)
002070* ---------------------------------------------------------------
002080 A050-COPY-SOURCE-FIELDS.
002090     MOVE WK-QBLD-IN-SOURCE-COUNT TO WK-QBLD-OUT-SOURCE-COUNT
002100     IF WK-QBLD-IN-SOURCE-COUNT = ZERO
002110         GO TO A050-COPY-SOURCE-FIELDS-EX
002120     END-IF
002130     PERFORM A050A-COPY-ONE-SOURCE
002140        THRU A050A-COPY-ONE-SOURCE-EX
002150        VARYING WK-QB-SRCE-SUB FROM 1 BY 1
002160        UNTIL WK-QB-SRCE-SUB > WK-QBLD-IN-SOURCE-COUNT.
002170 A050-COPY-SOURCE-FIELDS-EX.
002180     EXIT.
002190*
002200 A050A-COPY-ONE-SOURCE.
002210     MOVE WK-QBLD-IN-SOURCE (WK-QB-SRCE-SUB)
002220       TO WK-QBLD-OUT-SOURCE (WK-QB-SRCE-SUB).
002230 A050A-COPY-ONE-SOURCE-EX.
002240     EXIT.
002250*
002260 A099-MAIN-PROCESSING-EX.
002270     EXIT PROGRAM.
