000010* RAWEVT.cpybk
000020*****************************************************************
000030* MODIFICATION HISTORY                                          *
000040*****************************************************************
000050* TAG    DATE     DEV    DESCRIPTION                            *
000060*------- -------- ------ --------------------------------------*
000070* LSV1A1  14/02/97 TMPKLB - L-SERVICE PHASE 1                   *
000080*                       - INITIAL VERSION - LAYOUT OF RAW EVENT *
000090*                         EXTRACT AS RECEIVED FROM RAWSTORE     *
000100*                         SCROLL DUMP JOB RSTLD100               *
000110*---------------------------------------------------------------*
000120* LSV1B1  09/11/98 TMPCHN - L-SERVICE PHASE 1 - CR 5512         *
000130*                       - ADDED RAWEVT-ENV-TAG ENVELOPE MARKER  *
000140*                         DISCRIMINATOR AHEAD OF BUSINESS FIELDS*
000150*                         (EXTRACT NOW CARRIES MIXED DOC TYPES) *
000160*---------------------------------------------------------------*
000170* Y2KP01  22/06/99 TMPRAJ - YEAR 2000 REMEDIATION               *
000180*                       - REVIEWED RAWEVT-EVENT-TS FOR 4-DIGIT  *
000190*                         CENTURY; NO CHANGE REQUIRED, FIELD IS *
000200*                         ALREADY FULL ISO-8601 TEXT            *
000210*---------------------------------------------------------------*
000220* L2K3R1  18/03/03 TMPFYM - LSERV 2003 R1                       *
000230*                       - EXPANDED RAWEVT-PAYLOAD SCAN SLICES   *
000240*                         REDEFINE FOR TAB/NEWLINE SANITIZE PASS*
000250*---------------------------------------------------------------*
000260* I-O FORMAT: RAWEVTR  FROM FILE RAWEVT   OF LIBRARY RAWLIB
000270*
000280 01  RAWEVT-REC.
000290     05  RAWEVT-RECORD             PIC X(200).
000300     05  RAWEVTR  REDEFINES RAWEVT-RECORD.
000310         06  RAWEVT-ENV-TAG        PIC X(03).                       LSV1B1
000320*                        ENVELOPE/RECORD-TYPE DISCRIMINATOR
000330*                        EXPECTED VALUE 'EVT' - SEE A310
000340         06  RAWEVT-EVENT-ID       PIC X(20).
000350*                        RAW EVENT UNIQUE ID (KEY FIELD)
000360         06  RAWEVT-EVENT-TS       PIC X(35).
000370*                        ISO-8601 EVENT TIMESTAMP - FRACTION
000380*                        AND ZONE SUFFIX OPTIONAL
000390         06  RAWEVT-TS-PARTS REDEFINES RAWEVT-EVENT-TS.
000400             08  RAWEVT-TS-DATE    PIC X(10).
000410*                        YYYY-MM-DD
000420             08  RAWEVT-TS-SEP1    PIC X(01).
000430*                        LITERAL 'T' SEPARATOR
000440             08  RAWEVT-TS-TIME    PIC X(08).
000450*                        HH:MM:SS
000460             08  RAWEVT-TS-TRAIL   PIC X(16).
000470*                        OPTIONAL .FRACTION PLUS Z / +HH:MM ZONE
000480         06  RAWEVT-USER-ID        PIC X(12).
000490*                        USER IDENTIFIER
000500         06  RAWEVT-EVENT-TYPE     PIC X(10).
000510*                        EVENT TYPE CODE
000520         06  RAWEVT-AMOUNT         PIC S9(7)V99.
000530*                        MONETARY AMOUNT CARRIED BY THE EVENT
000540         06  RAWEVT-AMOUNT-X REDEFINES RAWEVT-AMOUNT
000550                                   PIC X(09).
000560*                        ALPHANUMERIC VIEW OF THE AMOUNT USED
000570*                        BY A320 TO TEST FOR A SPACE-FILLED
000580*                        (MISSING) AMOUNT BEFORE ANY ARITHMETIC
000590*                        OR EDIT IS ATTEMPTED ON THE FIELD
000600         06  RAWEVT-PAYLOAD        PIC X(100).
000610*                        STRUCTURED SUB-DOCUMENT RENDERED AS
000620*                        ONE-LINE JSON TEXT BLOB
000630         06  RAWEVT-PAYLOAD-SCAN REDEFINES RAWEVT-PAYLOAD.          L2K3R1
000640             08  RAWEVT-PAYLOAD-SLICE PIC X(10) OCCURS 10 TIMES.
000650*                        10-BYTE SCAN SLICES USED BY THE
000660*                        SANITIZE PASS (A340) TO LOCATE
000670*                        EMBEDDED TAB/NEWLINE CHARACTERS
000680         06  RAWEVT-STATUS         PIC X(01).
000690             88  RAWEVT-STAT-ACTIVE       VALUE "A".
000700             88  RAWEVT-STAT-DELETED      VALUE "D".
000710             88  RAWEVT-STAT-UNKNOWN      VALUE " ".
000720*                        RECORD STATUS FLAG
000730         06  FILLER                PIC X(10).
000740*                        RESERVED FOR FUTURE RAWSTORE FIELDS
