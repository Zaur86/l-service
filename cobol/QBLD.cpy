000010* QBLD.cpybk
000020*****************************************************************
000030* MODIFICATION HISTORY                                          *
000040*****************************************************************
000050* TAG    DATE     DEV    DESCRIPTION                            *
000060*------- -------- ------ --------------------------------------*
000070* LSV1A1  14/02/97 TMPKLB - L-SERVICE PHASE 1                   *
000080*                       - INITIAL VERSION - LINKAGE RECORD FOR  *
000090*                         TRFQBLD SELECTION-QUERY BUILD ROUTINE *
000100*---------------------------------------------------------------*
000110* LSV1D3  11/09/98 TMPCHN - L-SERVICE PHASE 1 - CR 5527         *
000120*                       - RAISED FILTER OCCURS TABLE FROM 5 TO  *
000130*                         10 ENTRIES, SOURCE LIST FROM 10 TO 20 *
000140*---------------------------------------------------------------*
000150* Y2KP03  05/07/99 TMPRAJ - YEAR 2000 REMEDIATION               *
000160*                       - START/END TIME FIELDS ALREADY CARRY   *
000170*                         4-DIGIT YEAR, NO CHANGE REQUIRED      *
000180*---------------------------------------------------------------*
000190 01  WK-QBLD.
000200     05  WK-QBLD-INPUT.
000210         10  WK-QBLD-IN-START-TIME    PIC X(19).
000220*                        WINDOW START, SPACES = NONE
000230         10  WK-QBLD-IN-END-TIME      PIC X(19).
000240*                        WINDOW END, SPACES = NONE
000250         10  WK-QBLD-IN-RANGE-FIELD   PIC X(20).
000260         10  WK-QBLD-IN-RANGE-FORMAT  PIC X(20).
000270         10  WK-QBLD-IN-FILTER-COUNT  PIC 9(2).
000280         10  WK-QBLD-IN-FILTERS.
000290             15  WK-QBLD-IN-FILTER OCCURS 10 TIMES.                 LSV1D3
000300                 20  WK-QBLD-IN-FILT-KEY   PIC X(20).
000310                 20  WK-QBLD-IN-FILT-VAL   PIC X(20).
000320         10  WK-QBLD-IN-SORT-FIELD    PIC X(20).
000330         10  WK-QBLD-IN-SORT-ORDER    PIC X(4).
000340         10  WK-QBLD-IN-SOURCE-COUNT  PIC 9(2).
000350         10  WK-QBLD-IN-SOURCES.
000360             15  WK-QBLD-IN-SOURCE OCCURS 20 TIMES PIC X(20).
000370         10  FILLER                   PIC X(05).
000380*                        RESERVED FOR A THIRD SELECTION MODE
000390     05  WK-QBLD-IN-FILTERS-FLAT REDEFINES WK-QBLD-IN-FILTERS
000400                                       PIC X(400).
000410*                        FLAT VIEW USED TO SPACE-FILL THE WHOLE
000420*                        FILTER TABLE IN ONE MOVE (A010)
000430     05  WK-QBLD-OUTPUT.
000440         10  WK-QBLD-OUT-RANGE-FIELD  PIC X(20).
000450         10  WK-QBLD-OUT-START-TIME   PIC X(19).
000460         10  WK-QBLD-OUT-END-TIME     PIC X(19).
000470         10  WK-QBLD-OUT-RANGE-FORMAT PIC X(20).
000480         10  WK-QBLD-OUT-HAS-RANGE    PIC X(1).
000490             88  WK-QBLD-OUT-HAS-RANGE-YES  VALUE "Y".
000500             88  WK-QBLD-OUT-HAS-RANGE-NO   VALUE "N".
000510         10  WK-QBLD-OUT-FILTER-COUNT PIC 9(2).
000520         10  WK-QBLD-OUT-FILTERS.
000530             15  WK-QBLD-OUT-FILTER OCCURS 10 TIMES.
000540                 20  WK-QBLD-OUT-FILT-KEY  PIC X(20).
000550                 20  WK-QBLD-OUT-FILT-VAL  PIC X(20).
000560         10  WK-QBLD-OUT-SORT-FIELD   PIC X(20).
000570         10  WK-QBLD-OUT-SORT-ORDER   PIC X(4).
000580         10  WK-QBLD-OUT-SOURCE-COUNT PIC 9(2).
000590         10  WK-QBLD-OUT-SOURCES.
000600             15  WK-QBLD-OUT-SOURCE OCCURS 20 TIMES PIC X(20).
000610         10  FILLER                   PIC X(05).
000620*                        RESERVED FOR A THIRD SELECTION MODE
000630     05  WK-QBLD-OUT-FILTERS-FLAT REDEFINES WK-QBLD-OUT-FILTERS
000640                                       PIC X(400).
000650*                        FLAT VIEW USED WHEN ECHOING THE BUILT
000660*                        QUERY-SPEC FILTER TABLE TO RUN-REPORT
000670     05  WK-QBLD-OUT-SOURCES-FLAT REDEFINES WK-QBLD-OUT-SOURCES
000680                                       PIC X(400).
000690*                        FLAT VIEW OF THE PROJECTED SOURCE-FIELD
000700*                        LIST, SAME PURPOSE AS ABOVE
