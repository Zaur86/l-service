000010* TNRM.cpybk
000020*****************************************************************
000030* MODIFICATION HISTORY                                          *
000040*****************************************************************
000050* TAG    DATE     DEV    DESCRIPTION                            *
000060*------- -------- ------ --------------------------------------*
000070* LSV1A1  14/02/97 TMPKLB - L-SERVICE PHASE 1                   *
000080*                       - INITIAL VERSION - LINKAGE RECORD FOR  *
000090*                         TRFTNRM TIMESTAMP NORMALIZE ROUTINE   *
000100*---------------------------------------------------------------*
000110* LSV1C2  27/07/98 TMPJZM - L-SERVICE PHASE 1 - CR 5498         *
000120*                       - ADDED WK-TNRM-WARNING OUTPUT FLAG FOR *
000130*                         TIMEZONE MODE WARNING/IGNORE          *
000140*---------------------------------------------------------------*
000150* Y2KP02  30/06/99 TMPRAJ - YEAR 2000 REMEDIATION               *
000160*                       - REVIEWED CLOCK-ADJUST ARGUMENTS, NO   *
000170*                         2-DIGIT YEAR FIELDS FOUND HERE        *
000180*---------------------------------------------------------------*
000190 01  WK-TNRM.
000200     05  WK-TNRM-INPUT.
000210         10  WK-TNRM-RAW-TS         PIC X(35).
000220*                        RAW ISO-8601 TIMESTAMP TO NORMALIZE
000230         10  WK-TNRM-EXP-TZ-HRS     PIC S9(3).
000240*                        EXPECTED TIMEZONE OFFSET, WHOLE HOURS
000250         10  WK-TNRM-TZ-MODE        PIC X(7).
000260*                        'ERROR  ' / 'WARNING' / 'IGNORE '
000270         10  WK-TNRM-ALLOW-EMPTY    PIC X(1).
000280*                        'Y' EMPTY INPUT ALLOWED, 'N' OTHERWISE
000290         10  WK-TNRM-MAX-FRAC-LEN   PIC 9(1).
000300*                        MAX FRACTION DIGITS ACCEPTED (0-9)
000310         10  FILLER                 PIC X(03).
000320*                        RESERVED FOR FUTURE PARAMETER FIELDS
000330     05  WK-TNRM-OUTPUT.
000340         10  WK-TNRM-EVENT-TIME     PIC X(19).
000350*                        NORMALIZED  YYYY-MM-DD HH:MM:SS
000360         10  WK-TNRM-EVENT-MCS      PIC 9(6).
000370*                        MICROSECONDS COMPONENT, 000000-999999
000380         10  WK-TNRM-STATUS         PIC X(8).
000390             88  WK-TNRM-STAT-OK          VALUE "OK      ".
000400             88  WK-TNRM-STAT-EMPTY       VALUE "EMPTY   ".
000410             88  WK-TNRM-STAT-BAD-FMT     VALUE "BADFMT  ".
000420             88  WK-TNRM-STAT-TZ-MISMATCH VALUE "TZMISMAT".
000430             88  WK-TNRM-STAT-BAD-PARM    VALUE "BADPARM ".
000440         10  WK-TNRM-WARNING        PIC X(1).                       LSV1C2
000450*                        'Y' A TIMEZONE-MISMATCH WARNING FIRED
000460         10  FILLER                 PIC X(04).
000470*                        RESERVED FOR FUTURE RESULT FIELDS
000480*
000490* WORKING FIELDS SHARED WITH THE CALLING TSV-CONVERT DRIVER
000500* (LAID OUT HERE, REDEFINING THE RAW TIMESTAMP, SO A CALLER
000510*  WISHING TO INSPECT THE PARSED PIECES NEED NOT RE-SCAN IT)
000520*
000530     05  WK-TNRM-RAW-TS-PARTS REDEFINES WK-TNRM-INPUT.
000540         10  FILLER                 PIC X(10).
000550         10  FILLER                 PIC X(01).
000560         10  FILLER                 PIC X(08).
000570         10  WK-TNRM-RAW-FRAC-ZONE  PIC X(16).
000580         10  FILLER                 PIC X(15).
